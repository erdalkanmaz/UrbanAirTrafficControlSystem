000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTATAN.
000300 AUTHOR. R PATTERSON.
000400 INSTALLATION. CITY TRAFFIC AUTHORITY DATA CENTER.
000500 DATE-WRITTEN. 12/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CTATAN RETURNS THE ARCTANGENT, IN RADIANS, OF A NON-NEGATIVE  *
001200*  RATIO BY A FIXED-TERM MACLAURIN SERIES -- THIS COMPILER HAS   *
001300*  NO INTRINSIC FUNCTION ATAN.  THE HAVERSINE DISTANCE ELEMENT   *
001400*  (8100-COMPUTE-HORIZONTAL-DISTANCE) FORMS THE HAVERSINE        *
001500*  CENTRAL ANGLE AS 2 * ATAN2(SQRT(A),SQRT(1-A)) AND, BECAUSE    *
001600*  SQRT(A) AND SQRT(1-A) ARE BOTH NON-NEGATIVE, PASSES THIS      *
001700*  ELEMENT THE SINGLE RATIO SQRT(A)/SQRT(1-A) RATHER THAN A      *
001800*  TRUE TWO-ARGUMENT ATAN2.                                      *
001900*                                                                *
002000*J    JCL..                                                      *
002100*     CALLED ONLY -- NOT RUN STANDALONE, NO JCL OF ITS OWN.      *
002200*                                                                *
002300*P    ENTRY PARAMETERS..                                         *
002400*     LK-ATAN-ARGUMENT   - NON-NEGATIVE RATIO (INPUT)            *
002500*     LK-ATAN-RESULT     - ARCTANGENT IN RADIANS (OUTPUT)        *
002600*                                                                *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002800*     NEGATIVE ARGUMENT -- TREATED AS ITS ABSOLUTE VALUE, SINCE  *
002900*     THE CALLER NEVER HAS A LEGITIMATE NEGATIVE RATIO TO PASS.  *
003000*                                                                *
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003200*     NONE.                                                      *
003300*                                                                *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003500*     WS-PI-OVER-2 -- USED TO REFLECT ARGUMENTS GREATER THAN 1   *
003600*     THROUGH THE IDENTITY ATAN(X) = PI/2 - ATAN(1/X) SO THE     *
003700*     SERIES BELOW ONLY EVER HAS TO CONVERGE FOR X IN 0..1.      *
003800*                                                                *
003900*    CHANGE LOG..                                                *
004000*    ----------  --------  --------------------------------     *
004100*    1994-12-02  RPP       TKT-04413  INITIAL VERSION FOR THE    *
004200*                          HAVERSINE DISTANCE ELEMENT.           *
004300*    1997-09-19  DWK       TKT-05602  ADDED A NINTH-ORDER TERM   *
004400*                          TO MATCH THE PRECISION OF CTTRIG.     *
004500*    1999-01-05  RPP       TKT-06001  Y2K REVIEW -- NO DATE      *
004600*                          FIELDS IN THIS ELEMENT, NO CHANGES    *
004700*                          REQUIRED, SIGNED OFF.                 *
004800*    2025-11-03  RPP       TKT-88104  CARRIED FORWARD FOR THE    *
004900*                          ATC RULE ENGINE CUTOVER, NO LOGIC     *
005000*                          CHANGE.                                *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 EJECT
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005810******************************************************************
005820*    2025-12-03  RPP  TKT-88240  ZERO-TEST SENTINEL PULLED OUT   *
005830*    TO A STANDALONE 77-LEVEL -- IT IS A FIXED COMPARISON        *
005840*    CONSTANT, NOT PART OF THE PER-CALL WORK AREA BELOW.         *
005850******************************************************************
005860 77  WS-ZERO-CHECK               PIC S9(5)V9(9) COMP-3 VALUE ZERO.
005900 01  FILLER                      PIC X(32)
006000         VALUE 'CTATAN WORKING STORAGE BEGINS   '.
006100******************************************************************
006200*    SERIES CONSTANTS                                           *
006300******************************************************************
006400 01  ATAN-CONSTANTS.
006500     05  WS-PI-OVER-2            PIC S9(1)V9(9) COMP-3
006600                                 VALUE 1.570796327.
006700     05  WS-FIFTH                PIC S9(1)V9(9) COMP-3
006800                                 VALUE 0.2.
006900     05  WS-SEVENTH              PIC S9(1)V9(9) COMP-3
007000                                 VALUE 0.142857143.
007100     05  WS-NINTH                PIC S9(1)V9(9) COMP-3
007200                                 VALUE 0.111111111.
007300     05  WS-THIRD                PIC S9(1)V9(9) COMP-3
007400                                 VALUE 0.333333333.
007500     05  WS-ONE                  PIC S9(1)V9(9) COMP-3
007600                                 VALUE 1.
007650     05  FILLER                  PIC X(08).

007800******************************************************************
007900*    REFLECTION AND SERIES WORK AREA                            *
008000******************************************************************
008100 01  ATAN-WORK-AREA.
008200     05  WS-REFLECTED-IND        PIC X(1) VALUE 'N'.
008300         88  WS-WAS-REFLECTED        VALUE 'Y'.
008400     05  WS-ARGUMENT             PIC S9(5)V9(9) COMP-3.
008500     05  WS-ARGUMENT-SPLIT REDEFINES WS-ARGUMENT.
008600         10  WS-ARG-WHOLE        PIC S9(5).
008700         10  WS-ARG-FRACTION     PIC 9(9).
008800     05  WS-X2                   PIC S9(3)V9(9) COMP-3.
008900     05  WS-X2-SPLIT REDEFINES WS-X2.
009000         10  WS-X2-WHOLE         PIC S9(3).
009100         10  WS-X2-FRACTION      PIC 9(9).
009200     05  WS-X3                   PIC S9(3)V9(9) COMP-3.
009300     05  WS-X5                   PIC S9(3)V9(9) COMP-3.
009400     05  WS-X7                   PIC S9(3)V9(9) COMP-3.
009500     05  WS-X9                   PIC S9(3)V9(9) COMP-3.
009600     05  WS-ATAN-ACCUM           PIC S9(3)V9(9) COMP-3.
009700     05  WS-ATAN-SPLIT REDEFINES WS-ATAN-ACCUM.
009800         10  WS-ATAN-WHOLE       PIC S9(3).
009900         10  WS-ATAN-FRACTION    PIC 9(9).
010150     05  FILLER                  PIC X(08).
010200 01  FILLER                      PIC X(32)
010300         VALUE 'CTATAN WORKING STORAGE ENDS     '.
010400 EJECT
010500 LINKAGE SECTION.
010600 01  LK-ATAN-ARGUMENT            PIC S9(5)V9(9) COMP-3.
010700 01  LK-ATAN-RESULT              PIC S9(3)V9(9) COMP-3.
010800 EJECT
010900 PROCEDURE DIVISION USING LK-ATAN-ARGUMENT
011000                          LK-ATAN-RESULT.
011100******************************************************************
011200*                        MAINLINE LOGIC                         *
011300******************************************************************
      
011500 0000-CONTROL-PROCESS.
011600     MOVE LK-ATAN-ARGUMENT TO WS-ARGUMENT
011700     IF WS-ARGUMENT < WS-ZERO-CHECK
011800         MULTIPLY WS-ARGUMENT BY -1 GIVING WS-ARGUMENT
011900     END-IF
012000     MOVE 'N' TO WS-REFLECTED-IND
012100     IF WS-ARGUMENT > WS-ONE
012200         DIVIDE WS-ARGUMENT INTO WS-ONE GIVING WS-ARGUMENT
012300             ROUNDED
012400         MOVE 'Y' TO WS-REFLECTED-IND
012500     END-IF
012600     PERFORM 1000-COMPUTE-POWERS
012700         THRU 1099-COMPUTE-POWERS-EXIT
012800     PERFORM 2000-COMPUTE-SERIES
012900         THRU 2099-COMPUTE-SERIES-EXIT
013000     IF WS-WAS-REFLECTED
013100         SUBTRACT WS-ATAN-ACCUM FROM WS-PI-OVER-2
013200             GIVING WS-ATAN-ACCUM
013300     END-IF
013400     MOVE WS-ATAN-ACCUM TO LK-ATAN-RESULT
013500     GOBACK.
013600 EJECT
013700******************************************************************
013800*    COMPUTE ODD POWERS OF THE REDUCED ARGUMENT                  *
013900******************************************************************
      
014100 1000-COMPUTE-POWERS.
014200     MULTIPLY WS-ARGUMENT BY WS-ARGUMENT GIVING WS-X2 ROUNDED
014300     MULTIPLY WS-X2 BY WS-ARGUMENT GIVING WS-X3 ROUNDED
014400     MULTIPLY WS-X2 BY WS-X3 GIVING WS-X5 ROUNDED
014500     MULTIPLY WS-X2 BY WS-X5 GIVING WS-X7 ROUNDED
014600     MULTIPLY WS-X2 BY WS-X7 GIVING WS-X9 ROUNDED.
014700 1099-COMPUTE-POWERS-EXIT.
014800     EXIT.
014900 EJECT
015000******************************************************************
015100*    ATAN(X) = X - X3/3 + X5/5 - X7/7 + X9/9   (0 <= X <= 1)    *
015200******************************************************************
      
015400 2000-COMPUTE-SERIES.
015500     MOVE WS-ARGUMENT TO WS-ATAN-ACCUM
015600     MULTIPLY WS-X3 BY WS-THIRD GIVING WS-X3 ROUNDED
015700     SUBTRACT WS-X3 FROM WS-ATAN-ACCUM
015800     MULTIPLY WS-X5 BY WS-FIFTH GIVING WS-X5 ROUNDED
015900     ADD WS-X5 TO WS-ATAN-ACCUM
016000     MULTIPLY WS-X7 BY WS-SEVENTH GIVING WS-X7 ROUNDED
016100     SUBTRACT WS-X7 FROM WS-ATAN-ACCUM
016200     MULTIPLY WS-X9 BY WS-NINTH GIVING WS-X9 ROUNDED
016300     ADD WS-X9 TO WS-ATAN-ACCUM.
016400 2099-COMPUTE-SERIES-EXIT.
016500     EXIT.
