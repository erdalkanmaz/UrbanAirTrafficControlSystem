000100******************************************************************
000200*    CTOBSREC -- OBSTACLE-FILE RECORD LAYOUT                    *
000300*    ONE RECORD PER FIXED OBSTACLE (BUILDING, TOWER, POWER      *
000400*    LINE, ...) IN THE CITY'S AIRSPACE.  LOADED AT               *
000500*    1200-LOAD-REFERENCE-TABLES INTO CT-OBSTACLE-TABLE.          *
000600*                                                                *
000700*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000800******************************************************************
000900
001000     01  OBSTACLE-REC.
001100         05  OBSTACLE-ID             PIC X(36).
001200         05  OBSTACLE-TYPE           PIC X(10).
001300         05  OBS-LATITUDE            PIC S9(3)V9(6) COMP-3.
001400         05  OBS-LONGITUDE           PIC S9(3)V9(6) COMP-3.
001500         05  OBS-ALTITUDE            PIC S9(5)V9(2) COMP-3.
001600         05  OBS-HEIGHT              PIC S9(5)V9(2) COMP-3.
001700         05  OBS-RADIUS              PIC S9(5)V9(2) COMP-3.
001800         05  OBS-WIDTH               PIC S9(5)V9(2) COMP-3.
001900         05  OBS-LENGTH              PIC S9(5)V9(2) COMP-3.
002000         05  FILLER                  PIC X(10).
