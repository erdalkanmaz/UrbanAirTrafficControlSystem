000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTATCRUL.
000300 AUTHOR. R PATTERSON.
000400 INSTALLATION. CITY TRAFFIC AUTHORITY DATA CENTER.
000500 DATE-WRITTEN. 09/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CTATCRUL IS THE NIGHTLY URBAN AIR TRAFFIC CONTROL RULE        *
001200*  ENGINE.  IT READS THE CURRENT CYCLE'S VEHICLE TELEMETRY       *
001300*  EXTRACT TOGETHER WITH THE CITY'S MAP BOUNDS, FIXED OBSTACLE   *
001400*  INVENTORY, RESTRICTED-ZONE TABLE AND ROUTE-SEGMENT NETWORK,   *
001500*  AND PRODUCES FOUR OFFLINE EXTRACTS -- RULE-ENGINE VIOLATIONS, *
001600*  PAIRWISE COLLISION RISK SCORES, ICAO ANNEX 2 COMPLIANCE       *
001700*  FINDINGS AND PER-SEGMENT VEHICLE OCCUPANCY TOTALS.  THIS      *
001800*  ELEMENT ORIGINATED AS THE NIGHTLY SURFACE-VEHICLE ROUTE       *
001900*  SCHEDULING FEASIBILITY RUN AND WAS REBUILT IN 2025 AS THE     *
002000*  BATCH SLICE OF THE VTOL DRONE CORRIDOR PROJECT -- SEE THE     *
002100*  CHANGE LOG BELOW.                                              *
002200*                                                                *
002300*J    JCL..                                                      *
002400*     //CTATCRUL JOB (ACCTNO),'ATC RULE ENGINE',CLASS=B,          *
002500*     //         MSGCLASS=X,NOTIFY=&SYSUID                        *
002600*     //STEP010  EXEC PGM=CTATCRUL                                 *
002700*     //VEHICLE  DD DSN=ATC.DAILY.VEHICLE,DISP=SHR                *
002800*     //CITYMAP  DD DSN=ATC.MASTER.CITYMAP,DISP=SHR                *
002900*     //OBSTACLE DD DSN=ATC.MASTER.OBSTACLE,DISP=SHR               *
003000*     //RESTZONE DD DSN=ATC.MASTER.RESTZONE,DISP=SHR               *
003100*     //ROUTESEG DD DSN=ATC.MASTER.ROUTESEG,DISP=SHR               *
003200*     //VIOLRPT  DD DSN=ATC.DAILY.VIOLRPT,DISP=(NEW,CATLG,DELETE) *
003300*     //COLLRISK DD DSN=ATC.DAILY.COLLRISK,DISP=(NEW,CATLG,DELETE)*
003400*     //COMPLRES DD DSN=ATC.DAILY.COMPLRES,DISP=(NEW,CATLG,DELETE)*
003500*     //SEGOCCUP DD DSN=ATC.DAILY.SEGOCCUP,DISP=(NEW,CATLG,DELETE)*
003600*                                                                *
003700*P    ENTRY PARAMETERS..                                         *
003800*     NONE -- RUN AS A STANDALONE BATCH STEP.                    *
003900*                                                                *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                          *
004100*     A PERMANENT I/O ERROR ON ANY FILE ROUTES TO EOJ9900-ABEND. *
004200*     A VEHICLE RECORD FAILING THE VALIDATION GUARDS AT          *
004300*     1800-VALIDATE-VEHICLE IS COUNTED AND SKIPPED, NOT ABENDED. *
004400*                                                                *
004500*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004600*     CTSQRT  -- NEWTON-RAPHSON SQUARE ROOT.                     *
004700*     CTTRIG  -- MACLAURIN SINE/COSINE OF A DEGREE ARGUMENT.     *
004800*     CTATAN  -- MACLAURIN ARCTANGENT OF A NON-NEGATIVE RATIO.   *
004900*                                                                *
005000*U    USER CONSTANTS AND TABLES REFERENCED..                     *
005100*     CTCONSTS, CTVEHTBL, CTRULTBL, CTMAPTBL COPYBOOKS -- SEE    *
005200*     EACH FOR ITS OWN NOTES.                                    *
005300*                                                                *
005400*    CHANGE LOG..                                                *
005500*    ----------  --------  --------------------------------     *
005600*    1994-09-12  RPP       TKT-04021  INITIAL VERSION -- NIGHTLY *
005700*                          SURFACE-VEHICLE ROUTE SCHEDULING      *
005800*                          FEASIBILITY RUN.                      *
005900*    1994-11-20  RPP       TKT-04412  SWITCHED THE DISTANCE      *
006000*                          ELEMENT TO CALL THE NEW CTSQRT         *
006100*                          COMMON ROUTINE INSTEAD OF ITS OWN      *
006200*                          IN-LINE ITERATION.                    *
006300*    1995-06-02  DWK       TKT-04701  ADDED THE ROUTE-SEGMENT    *
006400*                          OCCUPANCY TOTALS EXTRACT.              *
006500*    1997-09-19  DWK       TKT-05602  BEARING PROJECTION NOW      *
006600*                          CALLS CTTRIG/CTATAN RATHER THAN THE    *
006700*                          VENDOR TRIG TABLE, WHICH WAS BEING     *
006800*                          RETIRED.                                *
006900*    1999-01-05  RPP       TKT-06001  Y2K REMEDIATION -- ALL      *
007000*                          DATE FIELDS REVIEWED, WINDOWED         *
007100*                          CENTURY LOGIC NOT NEEDED SINCE NO      *
007200*                          DATE ARITHMETIC IS PERFORMED HERE,     *
007300*                          SIGNED OFF.                             *
007400*    2003-07-22  MHT       TKT-07734  MINIMUM SEPARATION CHECK    *
007500*                          TIGHTENED PER REVISED CITY ORDINANCE.  *
007600*    2011-05-30  DWK       TKT-09982  ADDED FUEL-LEVEL AND        *
007700*                          AUTOMATION-LEVEL FIELDS TO THE         *
007800*                          VEHICLE EXTRACT LAYOUT.                *
007900*    2018-02-14  MHT       TKT-11290  CONVERTED THE OCCUPANCY     *
008000*                          EXTRACT FROM PRINTED REPORT TO A       *
008100*                          LINE-SEQUENTIAL FEED FOR THE NEW       *
008200*                          DASHBOARD LOAD JOB.                     *
008300*    2025-11-03  RPP       TKT-88104  MAJOR REWRITE -- RETIRED    *
008400*                          THE SURFACE-VEHICLE SCHEDULING LOGIC   *
008500*                          AND REBUILT THIS STEP AS THE URBAN     *
008600*                          VTOL AIR TRAFFIC CONTROL RULE ENGINE:  *
008700*                          ALTITUDE LAYER CLASSIFICATION, SPEED   *
008800*                          AND ENTRY/EXIT RULES, PAIRWISE         *
008900*                          COLLISION RISK SCORING, ICAO ANNEX 2   *
009000*                          SEPARATION AND FLIGHT-RULES            *
009100*                          COMPLIANCE, AND ROUTE-SEGMENT          *
009200*                          OCCUPANCY TRACKING.  NEW FILES         *
009300*                          CITYMAP, OBSTACLE, RESTZONE, ROUTESEG, *
009400*                          COLLRISK, COMPLRES ADDED.               *
009500*    2025-12-08  RPP       TKT-88140  ADDED THE OBSTACLE AND      *
009600*                          RESTRICTED-ZONE CONTAINMENT SUB-       *
009700*                          CHECKS TO ICAO POSITION-SAFETY.        *
009800*    2026-01-09  MHT       TKT-88177  SEGMENT REASSIGNMENT NOW    *
009900*                          KEEPS A VEHICLE ON ITS CURRENT         *
010000*                          SEGMENT WHEN IT IS STILL WITHIN        *
010100*                          TOLERANCE, RATHER THAN ALWAYS TAKING   *
010200*                          THE NEAREST SEGMENT.                   *
010300******************************************************************
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM.
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000     SELECT VEHICLE-FILE ASSIGN TO VEHICLE
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS WS-VEHICLE-STATUS.
011300     SELECT CITY-MAP-FILE ASSIGN TO CITYMAP
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WS-CITYMAP-STATUS.
011600     SELECT OBSTACLE-FILE ASSIGN TO OBSTACLE
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS WS-OBSTACLE-STATUS.
011900     SELECT RESTRICTED-ZONE-FILE ASSIGN TO RESTZONE
012000         ORGANIZATION IS LINE SEQUENTIAL
012100         FILE STATUS IS WS-RESTZONE-STATUS.
012200     SELECT ROUTE-SEGMENT-FILE ASSIGN TO ROUTESEG
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS WS-ROUTESEG-STATUS.
012500     SELECT VIOLATION-REPORT-FILE ASSIGN TO VIOLRPT
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS WS-VIOLRPT-STATUS.
012800     SELECT COLLISION-RISK-FILE ASSIGN TO COLLRISK
012900         ORGANIZATION IS LINE SEQUENTIAL
013000         FILE STATUS IS WS-COLLRISK-STATUS.
013100     SELECT COMPLIANCE-RESULT-FILE ASSIGN TO COMPLRES
013200         ORGANIZATION IS LINE SEQUENTIAL
013300         FILE STATUS IS WS-COMPLRES-STATUS.
013400     SELECT SEGMENT-OCCUPANCY-FILE ASSIGN TO SEGOCCUP
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS WS-SEGOCCUP-STATUS.
013700 EJECT
013800 DATA DIVISION.
013900 FILE SECTION.
014000 FD  VEHICLE-FILE.
014100     COPY CTVEHREC.
014200 FD  CITY-MAP-FILE.
014300     COPY CTMAPREC.
014400 FD  OBSTACLE-FILE.
014500     COPY CTOBSREC.
014600 FD  RESTRICTED-ZONE-FILE.
014700     COPY CTZONREC.
014800 FD  ROUTE-SEGMENT-FILE.
014900     COPY CTSEGREC.
015000 FD  VIOLATION-REPORT-FILE.
015100     COPY CTVIOREC.
015200 FD  COLLISION-RISK-FILE.
015300     COPY CTCOLREC.
015400 FD  COMPLIANCE-RESULT-FILE.
015500     COPY CTCMPREC.
015600 FD  SEGMENT-OCCUPANCY-FILE.
015700     COPY CTOCCREC.
015800 EJECT
015900 WORKING-STORAGE SECTION.
015920******************************************************************
015940*    2025-12-03  RPP  TKT-88240  REJECTED-VEHICLE COUNTER MOVED  *
015960*    TO A STANDALONE 77-LEVEL -- IT IS PRINTED ON THE RUN-       *
015980*    SUMMARY AT EOJ AND IS NOT PART OF THE COUNTER GROUP'S       *
016000*    ONE-PASS RESET/DISPLAY LOOP.                                *
016020******************************************************************
016040 77  WS-REJECT-CNT               PIC S9(7) COMP VALUE ZERO.
016060 01  FILLER                      PIC X(32)
016100         VALUE 'CTATCRUL WORKING STORAGE BEGINS'.
016200******************************************************************
016300*    REFERENCE COPYBOOKS -- CONSTANTS AND WORKING TABLES         *
016400******************************************************************
016500     COPY CTCONSTS.
016600     COPY CTVEHTBL.
016700     COPY CTRULTBL.
016800     COPY CTMAPTBL.
016900******************************************************************
017000*    FILE STATUS AND END-OF-FILE SWITCHES                        *
017100******************************************************************
017200 01  CT-FILE-STATUS-AREA.
017300     05  WS-VEHICLE-STATUS       PIC X(2) VALUE '00'.
017400     05  WS-CITYMAP-STATUS       PIC X(2) VALUE '00'.
017500     05  WS-OBSTACLE-STATUS      PIC X(2) VALUE '00'.
017600     05  WS-RESTZONE-STATUS      PIC X(2) VALUE '00'.
017700     05  WS-ROUTESEG-STATUS      PIC X(2) VALUE '00'.
017800     05  WS-VIOLRPT-STATUS       PIC X(2) VALUE '00'.
017900     05  WS-COLLRISK-STATUS      PIC X(2) VALUE '00'.
018000     05  WS-COMPLRES-STATUS      PIC X(2) VALUE '00'.
018100     05  WS-SEGOCCUP-STATUS      PIC X(2) VALUE '00'.
018150     05  FILLER                  PIC X(08).
018200 01  CT-FILE-SWITCHES.
018300     05  WS-VEHICLE-EOF-IND      PIC X(1) VALUE 'N'.
018400         88  WS-VEHICLE-EOF          VALUE 'Y'.
018500     05  WS-OBSTACLE-EOF-IND     PIC X(1) VALUE 'N'.
018600         88  WS-OBSTACLE-EOF         VALUE 'Y'.
018700     05  WS-ZONE-EOF-IND         PIC X(1) VALUE 'N'.
018800         88  WS-ZONE-EOF              VALUE 'Y'.
018900     05  WS-SEGMENT-EOF-IND      PIC X(1) VALUE 'N'.
019000         88  WS-SEGMENT-EOF           VALUE 'Y'.
019050     05  FILLER                  PIC X(08).
019100******************************************************************
019200*    RUN COUNTERS                                                *
019300******************************************************************
019400 01  CT-RUN-COUNTERS.
019500     05  WS-VEH-READ-CNT         PIC S9(7) COMP VALUE ZERO.
019600     05  WS-OBS-READ-CNT         PIC S9(7) COMP VALUE ZERO.
019700     05  WS-ZONE-READ-CNT        PIC S9(7) COMP VALUE ZERO.
019800     05  WS-SEG-READ-CNT         PIC S9(7) COMP VALUE ZERO.
019900     05  WS-VIO-WRITE-CNT        PIC S9(7) COMP VALUE ZERO.
020000     05  WS-COL-WRITE-CNT        PIC S9(7) COMP VALUE ZERO.
020100     05  WS-CMP-WRITE-CNT        PIC S9(7) COMP VALUE ZERO.
020200     05  WS-OCC-WRITE-CNT        PIC S9(7) COMP VALUE ZERO.
020400     05  WS-PAIR-IDX1            PIC S9(4) COMP VALUE ZERO.
020500     05  WS-PAIR-IDX2            PIC S9(4) COMP VALUE ZERO.
020600     05  WS-VIO-SUBSCRIPT        PIC S9(4) COMP VALUE ZERO.
020650     05  FILLER                  PIC X(08).
020700******************************************************************
020800*    DATE WORK AREA (REDEFINES 1 OF 3)                            *
020900******************************************************************
021000 01  WS-DATE-WORK-AREA.
021100     05  WS-CURRENT-DATE         PIC 9(8) VALUE ZERO.
021150     05  FILLER                  PIC X(08).
021200 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
021300     05  WS-CURR-CCYY            PIC 9(4).
021400     05  WS-CURR-MM              PIC 9(2).
021500     05  WS-CURR-DD              PIC 9(2).
021600******************************************************************
021700*    HEADING NORMALIZATION WORK AREA (REDEFINES 2 OF 3)           *
021800******************************************************************
021900 01  WS-HEADING-WORK-AREA.
022000     05  WS-HEADING-RAW          PIC S9(5)V9(2) COMP-3.
022050     05  FILLER                  PIC X(08).
022100 01  WS-HEADING-RAW-R REDEFINES WS-HEADING-RAW.
022200     05  FILLER                  PIC S9(3).
022300     05  FILLER                  PIC 9(2).
022400     05  WS-HEADING-NORMALIZED   PIC S9(3)V9(2) COMP-3.
022500******************************************************************
022600*    VALIDATION WORK AREA (REDEFINES 3 OF 3)                      *
022700******************************************************************
022800 01  WS-VALIDATION-AREA.
022900     05  WS-RISK-SCORE-CHECK     PIC S9(1)V9(3) COMP-3.
022950     05  WS-RISK-SCORE-DISPLAY REDEFINES WS-RISK-SCORE-CHECK
022960                                 PIC S9(1)V9(3).
023200     05  WS-VEHICLE-VALID-IND    PIC X(1) VALUE 'Y'.
023300         88  WS-VEHICLE-IS-VALID     VALUE 'Y'.
023350     05  FILLER                  PIC X(08).
023400******************************************************************
023500*    HAVERSINE / GEOMETRY WORK AREA                                *
023600******************************************************************
023700 01  WS-GEOMETRY-WORK-AREA.
023800     05  WS-LAT1                 PIC S9(3)V9(6) COMP-3.
023900     05  WS-LON1                 PIC S9(3)V9(6) COMP-3.
024000     05  WS-LAT2                 PIC S9(3)V9(6) COMP-3.
024100     05  WS-LON2                 PIC S9(3)V9(6) COMP-3.
024200     05  WS-ALT1                 PIC S9(5)V9(2) COMP-3.
024300     05  WS-ALT2                 PIC S9(5)V9(2) COMP-3.
024400     05  WS-DELTA-LAT            PIC S9(3)V9(6) COMP-3.
024500     05  WS-DELTA-LON            PIC S9(3)V9(6) COMP-3.
024600     05  WS-HALF-DELTA-LAT       PIC S9(3)V9(6) COMP-3.
024700     05  WS-HALF-DELTA-LON       PIC S9(3)V9(6) COMP-3.
024800     05  WS-HAV-SIN-DLAT2        PIC S9(1)V9(9) COMP-3.
024900     05  WS-HAV-SIN-DLON2        PIC S9(1)V9(9) COMP-3.
025000     05  WS-HAV-COS-LAT1         PIC S9(1)V9(9) COMP-3.
025100     05  WS-HAV-COS-LAT2         PIC S9(1)V9(9) COMP-3.
025200     05  WS-HAV-A                PIC S9(1)V9(9) COMP-3.
025300     05  WS-HAV-1-MINUS-A        PIC S9(1)V9(9) COMP-3.
025400     05  WS-HAV-SQRT-A           PIC S9(1)V9(9) COMP-3.
025500     05  WS-HAV-SQRT-1-MINUS-A   PIC S9(1)V9(9) COMP-3.
025600     05  WS-HAV-RATIO            PIC S9(5)V9(9) COMP-3.
025700     05  WS-HAV-CENTRAL-ANGLE    PIC S9(3)V9(9) COMP-3.
025800     05  WS-HORIZ-DIST           PIC S9(7)V9(2) COMP-3.
025900     05  WS-VERT-DIST            PIC S9(5)V9(2) COMP-3.
026000     05  WS-3D-DIST              PIC S9(7)V9(2) COMP-3.
026100     05  WS-3D-DIST-SQ           PIC S9(9)V9(2) COMP-3.
026150     05  FILLER                  PIC X(08).
026200******************************************************************
026300*    SUBPROGRAM CALL LINKAGE SCRATCH AREA                         *
026400******************************************************************
026500 01  WS-SUBPGM-LINKAGE-AREA.
026600     05  WS-SQRT-ARGUMENT        PIC S9(9)V9(6) COMP-3.
026700     05  WS-SQRT-RESULT          PIC S9(9)V9(6) COMP-3.
026800     05  WS-TRIG-DEGREES         PIC S9(5)V9(6) COMP-3.
026900     05  WS-TRIG-SINE            PIC S9(1)V9(9) COMP-3.
027000     05  WS-TRIG-COSINE          PIC S9(1)V9(9) COMP-3.
027100     05  WS-ATAN-ARGUMENT        PIC S9(5)V9(9) COMP-3.
027200     05  WS-ATAN-RESULT          PIC S9(3)V9(9) COMP-3.
027250     05  FILLER                  PIC X(08).
027300******************************************************************
027400*    COLLISION RISK SCORING WORK AREA                             *
027500******************************************************************
027600 01  WS-COLLISION-WORK-AREA.
027700     05  WS-LAYER-FACTOR         PIC S9(1)V9(2) COMP-3.
027800     05  WS-RISK-WAIVED-IND      PIC X(1) VALUE 'N'.
027900         88  WS-RISK-IS-WAIVED       VALUE 'Y'.
028000     05  WS-HORIZ-VIOLATION-IND  PIC X(1) VALUE 'N'.
028100         88  WS-HORIZ-IS-VIOLATED    VALUE 'Y'.
028200     05  WS-VERT-VIOLATION-IND   PIC X(1) VALUE 'N'.
028300         88  WS-VERT-IS-VIOLATED     VALUE 'Y'.
028400     05  WS-DIST-FACTOR          PIC S9(1)V9(4) COMP-3.
028500     05  WS-HORIZ-FACTOR         PIC S9(1)V9(4) COMP-3.
028600     05  WS-VERT-FACTOR          PIC S9(1)V9(4) COMP-3.
028700     05  WS-SPEED-FACTOR         PIC S9(1)V9(4) COMP-3.
028800     05  WS-FUTURE-FACTOR        PIC S9(1)V9(4) COMP-3.
028900     05  WS-RAW-RISK-SCORE       PIC S9(1)V9(4) COMP-3.
029000     05  WS-RISK-SCORE           PIC S9(1)V9(3) COMP-3.
029100     05  WS-RISK-LEVEL           PIC X(8) VALUE SPACES.
029200         88  WS-RISK-IS-CRITICAL     VALUE 'CRITICAL'.
029300         88  WS-RISK-IS-HIGH         VALUE 'HIGH'.
029400         88  WS-RISK-IS-MEDIUM       VALUE 'MEDIUM'.
029500         88  WS-RISK-IS-LOW          VALUE 'LOW'.
029600     05  WS-RECOMMENDED-ACTION   PIC X(46) VALUE SPACES.
029700     05  WS-RELATIVE-SPEED       PIC S9(3)V9(2) COMP-3.
029800     05  WS-TIME-TO-COLLISION    PIC S9(7)V9(2) COMP-3.
029900     05  WS-MAX-SPEED-1          PIC S9(3)V9(2) COMP-3.
030000     05  WS-MAX-SPEED-2          PIC S9(3)V9(2) COMP-3.
030100     05  WS-SPEED-DENOMINATOR    PIC S9(3)V9(2) COMP-3.
030200     05  WS-CURRENT-DIST-SAVE    PIC S9(7)V9(2) COMP-3.
030300     05  WS-FUTURE-LAT1          PIC S9(3)V9(6) COMP-3.
030400     05  WS-FUTURE-LON1          PIC S9(3)V9(6) COMP-3.
030500     05  WS-FUTURE-LAT2          PIC S9(3)V9(6) COMP-3.
030600     05  WS-FUTURE-LON2          PIC S9(3)V9(6) COMP-3.
030700     05  WS-FUTURE-DIST          PIC S9(7)V9(2) COMP-3.
030800     05  WS-OFFSET-METRES        PIC S9(7)V9(2) COMP-3.
030900     05  WS-OFFSET-DEG-LAT       PIC S9(3)V9(6) COMP-3.
031000     05  WS-OFFSET-DEG-LON       PIC S9(3)V9(6) COMP-3.
031100     05  WS-COS-LAT-FOR-LON      PIC S9(1)V9(9) COMP-3.
031200     05  WS-METRES-PER-DEGREE    PIC S9(7)V9(2) COMP-3
031300                                 VALUE +111320.00.
031400     05  WS-BOTH-VIOLATED-IND    PIC X(1) VALUE 'N'.
031500         88  WS-BOTH-ARE-VIOLATED    VALUE 'Y'.
031600     05  WS-EITHER-VIOLATED-IND  PIC X(1) VALUE 'N'.
031700         88  WS-EITHER-IS-VIOLATED   VALUE 'Y'.
031750     05  FILLER                  PIC X(08).
031800******************************************************************
031900*    ICAO COMPLIANCE WORK AREA                                    *
032000******************************************************************
032100 01  WS-COMPLIANCE-WORK-AREA.
032200     05  WS-COMPLIANT-IND        PIC X(1) VALUE 'Y'.
032300         88  WS-IS-COMPLIANT         VALUE 'Y'.
032400     05  WS-VIOLATION-COUNT      PIC 9(2) COMP-3 VALUE ZERO.
032500     05  WS-SUBJECT-ID           PIC X(36).
032600     05  WS-LAYER-DIFF-IND       PIC X(1) VALUE 'N'.
032700         88  WS-LAYERS-DIFFER        VALUE 'Y'.
032800     05  WS-POSITION-UNSAFE-IND  PIC X(1) VALUE 'N'.
032900         88  WS-POSITION-IS-UNSAFE   VALUE 'Y'.
033000     05  WS-OBSTACLE-CONTAINS-IND
033100                                 PIC X(1) VALUE 'N'.
033200         88  WS-OBSTACLE-CONTAINS    VALUE 'Y'.
033300     05  WS-ZONE-CONTAINS-IND    PIC X(1) VALUE 'N'.
033400         88  WS-ZONE-CONTAINS        VALUE 'Y'.
033500     05  WS-BOUNDS-OK-IND        PIC X(1) VALUE 'Y'.
033600         88  WS-BOUNDS-ARE-OK        VALUE 'Y'.
033700     05  WS-SAFE-PASSAGE-ALT     PIC S9(5)V9(2) COMP-3.
033800     05  WS-SAFE-RADIUS          PIC S9(5)V9(2) COMP-3.
033950     05  FILLER                  PIC X(08).
033970******************************************************************
033980*    SEGMENT TRACKING WORK AREA                                   *
033990******************************************************************
034200 01  WS-SEGMENT-WORK-AREA.
034300     05  WS-NEAREST-SEG-DIST     PIC S9(7)V9(2) COMP-3.
034400     05  WS-NEAREST-SEG-IDX      PIC S9(4) COMP VALUE ZERO.
034500     05  WS-SEG-FOUND-IND        PIC X(1) VALUE 'N'.
034600         88  WS-SEG-WAS-FOUND        VALUE 'Y'.
034700     05  WS-DIST-TO-START        PIC S9(7)V9(2) COMP-3.
034800     05  WS-DIST-TO-END          PIC S9(7)V9(2) COMP-3.
034900     05  WS-DIST-TO-NEAREST-END  PIC S9(7)V9(2) COMP-3.
035000     05  WS-CURRENT-SEG-IDX      PIC S9(4) COMP VALUE ZERO.
035100     05  WS-CURRENT-SEG-DIST     PIC S9(7)V9(2) COMP-3.
035200     05  WS-CURRENT-SEG-OK-IND   PIC X(1) VALUE 'N'.
035300         88  WS-CURRENT-SEG-IS-OK     VALUE 'Y'.
035400     05  WS-SEG-ALT-DIFF         PIC S9(5)V9(2) COMP-3.
035500     05  WS-SEG-SPD-LIMIT-TOLER  PIC S9(3)V9(2) COMP-3.
035550     05  FILLER                  PIC X(08).
035600******************************************************************
035700*    POLYGON RAY-CAST WORK AREA (RESTRICTED-ZONE CONTAINMENT)     *
035800******************************************************************
035900 01  WS-POLYGON-WORK-AREA.
036000     05  WS-POLY-I               PIC S9(2) COMP VALUE ZERO.
036100     05  WS-POLY-J               PIC S9(2) COMP VALUE ZERO.
036200     05  WS-POLY-INSIDE-IND      PIC X(1) VALUE 'N'.
036300         88  WS-POLY-IS-INSIDE       VALUE 'Y'.
036400     05  WS-POLY-LAT-I           PIC S9(3)V9(6) COMP-3.
036500     05  WS-POLY-LON-I           PIC S9(3)V9(6) COMP-3.
036600     05  WS-POLY-LAT-J           PIC S9(3)V9(6) COMP-3.
036700     05  WS-POLY-LON-J           PIC S9(3)V9(6) COMP-3.
036800     05  WS-POLY-CROSS-LON       PIC S9(3)V9(6) COMP-3.
036900     05  WS-POLY-SLOPE-NUM       PIC S9(3)V9(6) COMP-3.
037000     05  WS-POLY-SLOPE-DEN       PIC S9(3)V9(6) COMP-3.
037050     05  FILLER                  PIC X(08).
037100 01  FILLER                      PIC X(32)
037200         VALUE 'CTATCRUL WORKING STORAGE ENDS  '.
037300 EJECT
037400 PROCEDURE DIVISION.
037500******************************************************************
037600*                        MAINLINE LOGIC                          *
037700******************************************************************
      
037900 0000-CONTROL-PROCESS.
038000     PERFORM 1000-INITIALIZATION
038100         THRU 1099-INITIALIZATION-EXIT
038200     PERFORM 2000-CLASSIFY-ALTITUDE-LAYERS
038300         THRU 2099-CLASSIFY-ALTITUDE-LAYERS-EXIT
038400     PERFORM 3000-EVALUATE-RULE-ENGINE
038500         THRU 3099-EVALUATE-RULE-ENGINE-EXIT
038600     PERFORM 4000-DETECT-COLLISIONS
038700         THRU 4099-DETECT-COLLISIONS-EXIT
038800     PERFORM 5000-CHECK-ICAO-COMPLIANCE
038900         THRU 5099-CHECK-ICAO-COMPLIANCE-EXIT
039000     PERFORM 6000-TRACK-SEGMENTS
039100         THRU 6099-TRACK-SEGMENTS-EXIT
039200     PERFORM EOJ9000-CLOSE-FILES
039300         THRU EOJ9999-EXIT
039400     GOBACK.
039500 EJECT
039600******************************************************************
039700*                 1000  --  INITIALIZATION                       *
039800******************************************************************
      
040000 1000-INITIALIZATION.
040100     PERFORM 1100-OPEN-FILES
040200         THRU 1199-OPEN-FILES-EXIT
040300     PERFORM 1200-LOAD-REFERENCE-TABLES
040400         THRU 1299-LOAD-REFERENCE-TABLES-EXIT
040500     PERFORM 1700-LOAD-VEHICLE-TABLE
040600         THRU 1799-LOAD-VEHICLE-TABLE-EXIT
040700     PERFORM 1900-SEED-DEFAULT-RULES
040800         THRU 1999-SEED-DEFAULT-RULES-EXIT.
040900 1099-INITIALIZATION-EXIT.
041000     EXIT.
      
041200 1100-OPEN-FILES.
041300     OPEN INPUT VEHICLE-FILE
041400     IF WS-VEHICLE-STATUS NOT = '00'
041500         GO TO EOJ9900-ABEND
041600     END-IF
041700     OPEN INPUT CITY-MAP-FILE
041800     IF WS-CITYMAP-STATUS NOT = '00'
041900         GO TO EOJ9900-ABEND
042000     END-IF
042100     OPEN INPUT OBSTACLE-FILE
042200     IF WS-OBSTACLE-STATUS NOT = '00'
042300         GO TO EOJ9900-ABEND
042400     END-IF
042500     OPEN INPUT RESTRICTED-ZONE-FILE
042600     IF WS-RESTZONE-STATUS NOT = '00'
042700         GO TO EOJ9900-ABEND
042800     END-IF
042900     OPEN INPUT ROUTE-SEGMENT-FILE
043000     IF WS-ROUTESEG-STATUS NOT = '00'
043100         GO TO EOJ9900-ABEND
043200     END-IF
043300     OPEN OUTPUT VIOLATION-REPORT-FILE
043400     IF WS-VIOLRPT-STATUS NOT = '00'
043500         GO TO EOJ9900-ABEND
043600     END-IF
043700     OPEN OUTPUT COLLISION-RISK-FILE
043800     IF WS-COLLRISK-STATUS NOT = '00'
043900         GO TO EOJ9900-ABEND
044000     END-IF
044100     OPEN OUTPUT COMPLIANCE-RESULT-FILE
044200     IF WS-COMPLRES-STATUS NOT = '00'
044300         GO TO EOJ9900-ABEND
044400     END-IF
044500     OPEN OUTPUT SEGMENT-OCCUPANCY-FILE
044600     IF WS-SEGOCCUP-STATUS NOT = '00'
044700         GO TO EOJ9900-ABEND
044800     END-IF.
044900 1199-OPEN-FILES-EXIT.
045000     EXIT.
      
045200 1200-LOAD-REFERENCE-TABLES.
045300     PERFORM 1300-LOAD-CITY-MAP
045400         THRU 1399-LOAD-CITY-MAP-EXIT
045500     PERFORM 1400-LOAD-OBSTACLES
045600         THRU 1499-LOAD-OBSTACLES-EXIT
045700     PERFORM 1500-LOAD-ZONES
045800         THRU 1599-LOAD-ZONES-EXIT
045900     PERFORM 1600-LOAD-SEGMENTS
046000         THRU 1699-LOAD-SEGMENTS-EXIT.
046100 1299-LOAD-REFERENCE-TABLES-EXIT.
046200     EXIT.
      
046400 1300-LOAD-CITY-MAP.
046500     READ CITY-MAP-FILE
046600         AT END
046700             MOVE 'N' TO CT-MAP-LOADED-IND
046800             GO TO 1399-LOAD-CITY-MAP-EXIT
046900     END-READ
047000     IF WS-CITYMAP-STATUS NOT = '00'
047100         GO TO EOJ9900-ABEND
047200     END-IF
047300     MOVE CITY-NAME TO CT-MAP-CITY-NAME
047400     MOVE MIN-LATITUDE TO CT-MAP-MIN-LATITUDE
047500     MOVE MAX-LATITUDE TO CT-MAP-MAX-LATITUDE
047600     MOVE MIN-LONGITUDE TO CT-MAP-MIN-LONGITUDE
047700     MOVE MAX-LONGITUDE TO CT-MAP-MAX-LONGITUDE
047800     MOVE 'Y' TO CT-MAP-LOADED-IND.
047900 1399-LOAD-CITY-MAP-EXIT.
048000     EXIT.
      
048200 1400-LOAD-OBSTACLES.
048300     READ OBSTACLE-FILE
048400         AT END
048500             MOVE 'Y' TO WS-OBSTACLE-EOF-IND
048600     END-READ
048700     PERFORM 1410-LOAD-ONE-OBSTACLE
048800         THRU 1419-LOAD-ONE-OBSTACLE-EXIT
048900         UNTIL WS-OBSTACLE-EOF.
049000 1499-LOAD-OBSTACLES-EXIT.
049100     EXIT.
      
049300 1410-LOAD-ONE-OBSTACLE.
049400     IF WS-OBSTACLE-STATUS NOT = '00'
049500         GO TO EOJ9900-ABEND
049600     END-IF
049700     ADD 1 TO WS-OBS-READ-CNT
049800     ADD 1 TO CT-OBS-COUNT
049900     SET CT-OBS-IDX TO CT-OBS-COUNT
050000     MOVE OBSTACLE-ID TO CT-OBS-ID (CT-OBS-IDX)
050100     MOVE OBSTACLE-TYPE TO CT-OBS-TYPE (CT-OBS-IDX)
050200     MOVE OBS-LATITUDE TO CT-OBS-LATITUDE (CT-OBS-IDX)
050300     MOVE OBS-LONGITUDE TO CT-OBS-LONGITUDE (CT-OBS-IDX)
050400     MOVE OBS-ALTITUDE TO CT-OBS-ALTITUDE (CT-OBS-IDX)
050500     MOVE OBS-HEIGHT TO CT-OBS-HEIGHT (CT-OBS-IDX)
050600     MOVE OBS-RADIUS TO CT-OBS-RADIUS (CT-OBS-IDX)
050700     MOVE OBS-WIDTH TO CT-OBS-WIDTH (CT-OBS-IDX)
050800     MOVE OBS-LENGTH TO CT-OBS-LENGTH (CT-OBS-IDX)
050900     READ OBSTACLE-FILE
051000         AT END
051100             MOVE 'Y' TO WS-OBSTACLE-EOF-IND
051200     END-READ.
051300 1419-LOAD-ONE-OBSTACLE-EXIT.
051400     EXIT.
      
051600 1500-LOAD-ZONES.
051700     READ RESTRICTED-ZONE-FILE
051800         AT END
051900             MOVE 'Y' TO WS-ZONE-EOF-IND
052000     END-READ
052100     PERFORM 1510-LOAD-ONE-ZONE
052200         THRU 1519-LOAD-ONE-ZONE-EXIT
052300         UNTIL WS-ZONE-EOF.
052400 1599-LOAD-ZONES-EXIT.
052500     EXIT.
      
052700 1510-LOAD-ONE-ZONE.
052800     IF WS-RESTZONE-STATUS NOT = '00'
052900         GO TO EOJ9900-ABEND
053000     END-IF
053100     ADD 1 TO WS-ZONE-READ-CNT
053200     ADD 1 TO CT-ZONE-COUNT
053300     SET CT-ZONE-IDX TO CT-ZONE-COUNT
053400     MOVE ZONE-ID TO CT-ZONE-ID (CT-ZONE-IDX)
053500     MOVE ZONE-TYPE TO CT-ZONE-TYPE (CT-ZONE-IDX)
053600     MOVE ZONE-MIN-ALTITUDE TO CT-ZONE-MIN-ALT (CT-ZONE-IDX)
053700     MOVE ZONE-MAX-ALTITUDE TO CT-ZONE-MAX-ALT (CT-ZONE-IDX)
053800     MOVE ZONE-BOUNDARY-COUNT TO CT-ZONE-BND-COUNT (CT-ZONE-IDX)
053900     PERFORM 1520-LOAD-ZONE-BOUNDARY
054000         THRU 1529-LOAD-ZONE-BOUNDARY-EXIT
054100         VARYING CT-ZB-IDX FROM 1 BY 1
054200         UNTIL CT-ZB-IDX > 20
054300     READ RESTRICTED-ZONE-FILE
054400         AT END
054500             MOVE 'Y' TO WS-ZONE-EOF-IND
054600     END-READ.
054700 1519-LOAD-ONE-ZONE-EXIT.
054800     EXIT.
      
055000 1520-LOAD-ZONE-BOUNDARY.
055100     MOVE ZB-LATITUDE (CT-ZB-IDX)
055200         TO CT-ZB-LATITUDE (CT-ZONE-IDX CT-ZB-IDX)
055300     MOVE ZB-LONGITUDE (CT-ZB-IDX)
055400         TO CT-ZB-LONGITUDE (CT-ZONE-IDX CT-ZB-IDX).
055500 1529-LOAD-ZONE-BOUNDARY-EXIT.
055600     EXIT.
      
055800 1600-LOAD-SEGMENTS.
055900     READ ROUTE-SEGMENT-FILE
056000         AT END
056100             MOVE 'Y' TO WS-SEGMENT-EOF-IND
056200     END-READ
056300     PERFORM 1610-LOAD-ONE-SEGMENT
056400         THRU 1619-LOAD-ONE-SEGMENT-EXIT
056500         UNTIL WS-SEGMENT-EOF.
056600 1699-LOAD-SEGMENTS-EXIT.
056700     EXIT.
      
056900 1610-LOAD-ONE-SEGMENT.
057000     IF WS-ROUTESEG-STATUS NOT = '00'
057100         GO TO EOJ9900-ABEND
057200     END-IF
057300     ADD 1 TO WS-SEG-READ-CNT
057400     ADD 1 TO CT-SEG-COUNT
057500     SET CT-SEG-IDX TO CT-SEG-COUNT
057600     MOVE SEGMENT-ID TO CT-SEG-ID (CT-SEG-IDX)
057700     MOVE ROUTE-ID TO CT-SEG-ROUTE-ID (CT-SEG-IDX)
057800     MOVE START-LATITUDE TO CT-SEG-START-LAT (CT-SEG-IDX)
057900     MOVE START-LONGITUDE TO CT-SEG-START-LON (CT-SEG-IDX)
058000     MOVE END-LATITUDE TO CT-SEG-END-LAT (CT-SEG-IDX)
058100     MOVE END-LONGITUDE TO CT-SEG-END-LON (CT-SEG-IDX)
058200     MOVE SEG-DIRECTION TO CT-SEG-DIRECTION (CT-SEG-IDX)
058300     MOVE SEG-ALTITUDE TO CT-SEG-ALTITUDE (CT-SEG-IDX)
058400     MOVE SEG-SPEED-LIMIT TO CT-SEG-SPEED-LIMIT (CT-SEG-IDX)
058500     MOVE SEG-MAX-VEHICLES TO CT-SEG-MAX-VEH (CT-SEG-IDX)
058600     MOVE SEG-ACTIVE TO CT-SEG-ACTIVE-IND (CT-SEG-IDX)
058700     MOVE ZERO TO CT-SEG-VEH-COUNT (CT-SEG-IDX)
058800     READ ROUTE-SEGMENT-FILE
058900         AT END
059000             MOVE 'Y' TO WS-SEGMENT-EOF-IND
059100     END-READ.
059200 1619-LOAD-ONE-SEGMENT-EXIT.
059300     EXIT.
      
059500 1700-LOAD-VEHICLE-TABLE.
059600     READ VEHICLE-FILE
059700         AT END
059800             MOVE 'Y' TO WS-VEHICLE-EOF-IND
059900     END-READ
060000     PERFORM 1710-LOAD-ONE-VEHICLE
060100         THRU 1719-LOAD-ONE-VEHICLE-EXIT
060200         UNTIL WS-VEHICLE-EOF.
060300 1799-LOAD-VEHICLE-TABLE-EXIT.
060400     EXIT.
      
060600 1710-LOAD-ONE-VEHICLE.
060700     IF WS-VEHICLE-STATUS NOT = '00'
060800         GO TO EOJ9900-ABEND
060900     END-IF
061000     ADD 1 TO WS-VEH-READ-CNT
061100     PERFORM 1800-VALIDATE-VEHICLE
061200         THRU 1899-VALIDATE-VEHICLE-EXIT
061300     IF WS-VEHICLE-IS-VALID
061400         ADD 1 TO CT-VEH-COUNT
061500         SET CT-VEH-IDX TO CT-VEH-COUNT
061600         MOVE VEHICLE-ID TO CT-VEH-ID (CT-VEH-IDX)
061700         MOVE VEHICLE-TYPE TO CT-VEH-TYPE (CT-VEH-IDX)
061800         MOVE VEHICLE-STATUS TO CT-VEH-STATUS (CT-VEH-IDX)
061900         MOVE LATITUDE TO CT-VEH-LATITUDE (CT-VEH-IDX)
062000         MOVE LONGITUDE TO CT-VEH-LONGITUDE (CT-VEH-IDX)
062100         MOVE ALTITUDE TO CT-VEH-ALTITUDE (CT-VEH-IDX)
062200         MOVE VELOCITY TO CT-VEH-VELOCITY (CT-VEH-IDX)
062300         MOVE HEADING TO WS-HEADING-RAW
062400         PERFORM 8400-NORMALIZE-HEADING
062500             THRU 8499-NORMALIZE-HEADING-EXIT
062600         MOVE WS-HEADING-NORMALIZED TO CT-VEH-HEADING (CT-VEH-IDX)
062700         MOVE FUEL-LEVEL TO CT-VEH-FUEL-LEVEL (CT-VEH-IDX)
062800         MOVE MAX-SPEED TO CT-VEH-MAX-SPEED (CT-VEH-IDX)
062900         MOVE MAX-ALTITUDE TO CT-VEH-MAX-ALT (CT-VEH-IDX)
063000         MOVE PILOT-LICENSE TO CT-VEH-PILOT-LIC (CT-VEH-IDX)
063100         MOVE AUTOMATION-LEVEL TO CT-VEH-AUTOMATION (CT-VEH-IDX)
063200         MOVE REGISTRATION-NUMBER TO CT-VEH-REG-NUMBER (CT-VEH-IDX)
063300         MOVE CURRENT-SEGMENT-ID TO CT-VEH-SEG-ID (CT-VEH-IDX)
063400         MOVE 'NONE' TO CT-VEH-LAYER (CT-VEH-IDX)
063500         MOVE 'N' TO CT-VEH-LOW-FUEL-IND (CT-VEH-IDX)
063600         IF FUEL-LEVEL < CT-LOW-FUEL-THRESHOLD
063700             MOVE 'Y' TO CT-VEH-LOW-FUEL-IND (CT-VEH-IDX)
063800         END-IF
063900     ELSE
064000         ADD 1 TO WS-REJECT-CNT
064100     END-IF
064200     READ VEHICLE-FILE
064300         AT END
064400             MOVE 'Y' TO WS-VEHICLE-EOF-IND
064500     END-READ.
064600 1719-LOAD-ONE-VEHICLE-EXIT.
064700     EXIT.
      
064900 1800-VALIDATE-VEHICLE.
065000*    A VEHICLE RECORD IS REJECTED (NOT ABENDED) IF ITS VELOCITY,
065100*    ALTITUDE OR FUEL LEVEL FAIL THE ENGINE'S BASIC GUARDS.
065200     MOVE 'Y' TO WS-VEHICLE-VALID-IND
065300     IF VELOCITY < ZERO
065400         MOVE 'N' TO WS-VEHICLE-VALID-IND
065500     END-IF
065600     IF MAX-SPEED > ZERO AND VELOCITY > MAX-SPEED
065700         MOVE 'N' TO WS-VEHICLE-VALID-IND
065800     END-IF
065900     IF MAX-ALTITUDE > ZERO AND ALTITUDE > MAX-ALTITUDE
066000         MOVE 'N' TO WS-VEHICLE-VALID-IND
066100     END-IF
066200     IF FUEL-LEVEL < ZERO OR FUEL-LEVEL > 100
066300         MOVE 'N' TO WS-VEHICLE-VALID-IND
066400     END-IF.
066500 1899-VALIDATE-VEHICLE-EXIT.
066600     EXIT.
      
066800 1900-SEED-DEFAULT-RULES.
066900*    THE ENGINE'S DEFAULT RULE SET -- SPEED-LIMIT RULES FOR THE
067000*    TWO REFERENCE STREET CLASSES, PLUS THE STANDING ENTRY/EXIT
067100*    RULE.  A SITE MAY DISABLE THE WHOLE ENGINE VIA
067200*    CT-ENGINE-ENABLED-IND BUT THE RULE TABLE IS ALWAYS SEEDED.
067300     MOVE 3 TO CT-RULE-COUNT
067400     SET CT-RULE-IDX TO 1
067500     MOVE 'MAIN STREET SPEED LIMIT' TO CT-RULE-NAME (CT-RULE-IDX)
067600     MOVE 'SPEED_LIMIT' TO CT-RULE-TYPE (CT-RULE-IDX)
067700     MOVE 10 TO CT-RULE-PRIORITY (CT-RULE-IDX)
067800     MOVE 'Y' TO CT-RULE-ACTIVE-IND (CT-RULE-IDX)
067900     COMPUTE CT-RULE-MAX-SPEED (CT-RULE-IDX) ROUNDED =
068000         60.0 / 3.6
068100     MOVE ZERO TO CT-RULE-MIN-SPEED (CT-RULE-IDX)
068200     MOVE CT-DFLT-TOLERANCE TO CT-RULE-TOLERANCE (CT-RULE-IDX)
068300     SET CT-RULE-IDX TO 2
068400     MOVE 'SIDE STREET SPEED LIMIT' TO CT-RULE-NAME (CT-RULE-IDX)
068500     MOVE 'SPEED_LIMIT' TO CT-RULE-TYPE (CT-RULE-IDX)
068600     MOVE 10 TO CT-RULE-PRIORITY (CT-RULE-IDX)
068700     MOVE 'Y' TO CT-RULE-ACTIVE-IND (CT-RULE-IDX)
068800     COMPUTE CT-RULE-MAX-SPEED (CT-RULE-IDX) ROUNDED =
068900         40.0 / 3.6
069000     MOVE ZERO TO CT-RULE-MIN-SPEED (CT-RULE-IDX)
069100     MOVE CT-DFLT-TOLERANCE TO CT-RULE-TOLERANCE (CT-RULE-IDX)
069200     SET CT-RULE-IDX TO 3
069300     MOVE 'TAKEOFF AND LANDING ENTRY EXIT' TO CT-RULE-NAME (CT-RULE-IDX)
069400     MOVE 'ENTRY_EXIT' TO CT-RULE-TYPE (CT-RULE-IDX)
069500     MOVE 15 TO CT-RULE-PRIORITY (CT-RULE-IDX)
069600     MOVE 'Y' TO CT-RULE-ACTIVE-IND (CT-RULE-IDX)
069700     MOVE CT-DFLT-ENTRY-ALT-OFF TO CT-RULE-ENTRY-ALT-OFF (CT-RULE-IDX)
069800     MOVE CT-DFLT-EXIT-ALT-OFF TO CT-RULE-EXIT-ALT-OFF (CT-RULE-IDX)
069900     MOVE CT-DFLT-ENTRY-SPD-LIM TO CT-RULE-ENTRY-SPD-LIM (CT-RULE-IDX)
070000     MOVE CT-DFLT-EXIT-SPD-LIM TO CT-RULE-EXIT-SPD-LIM (CT-RULE-IDX).
070100 1999-SEED-DEFAULT-RULES-EXIT.
070200     EXIT.
070300 EJECT
070400******************************************************************
070500*         2000  --  ALTITUDE LAYER CLASSIFICATION PASS           *
070600******************************************************************
      
070800 2000-CLASSIFY-ALTITUDE-LAYERS.
070900     PERFORM 2100-CLASSIFY-ONE-VEHICLE
071000         THRU 2199-CLASSIFY-ONE-VEHICLE-EXIT
071100         VARYING CT-VEH-IDX FROM 1 BY 1
071200         UNTIL CT-VEH-IDX > CT-VEH-COUNT.
071300 2099-CLASSIFY-ALTITUDE-LAYERS-EXIT.
071400     EXIT.
      
071600 2100-CLASSIFY-ONE-VEHICLE.
071700     IF CT-VEH-ALTITUDE (CT-VEH-IDX) >= CT-LAYER1-FLOOR AND
071800        CT-VEH-ALTITUDE (CT-VEH-IDX) < CT-LAYER1-CEILING
071900         MOVE 'LAYER_1_LOW' TO CT-VEH-LAYER (CT-VEH-IDX)
072000     ELSE
072100     IF CT-VEH-ALTITUDE (CT-VEH-IDX) >= CT-LAYER1-CEILING AND
072200        CT-VEH-ALTITUDE (CT-VEH-IDX) < CT-LAYER2-CEILING
072300         MOVE 'LAYER_2_MEDIUM' TO CT-VEH-LAYER (CT-VEH-IDX)
072400     ELSE
072500     IF CT-VEH-ALTITUDE (CT-VEH-IDX) >= CT-LAYER2-CEILING AND
072600        CT-VEH-ALTITUDE (CT-VEH-IDX) < CT-LAYER3-CEILING
072700         MOVE 'LAYER_3_HIGH' TO CT-VEH-LAYER (CT-VEH-IDX)
072800     ELSE
072900         MOVE 'NONE' TO CT-VEH-LAYER (CT-VEH-IDX)
073000     END-IF
073100     END-IF
073200     END-IF.
073300 2199-CLASSIFY-ONE-VEHICLE-EXIT.
073400     EXIT.
073500 EJECT
073600******************************************************************
073700*      3000  --  RULE ENGINE PASS (SPEED / ENTRY-EXIT RULES)     *
073800******************************************************************
      
074000 3000-EVALUATE-RULE-ENGINE.
074100     IF CT-ENGINE-DISABLED
074200         GO TO 3099-EVALUATE-RULE-ENGINE-EXIT
074300     END-IF
074400     PERFORM 3100-EVALUATE-VEHICLE-RULES
074500         THRU 3199-EVALUATE-VEHICLE-RULES-EXIT
074600         VARYING CT-VEH-IDX FROM 1 BY 1
074700         UNTIL CT-VEH-IDX > CT-VEH-COUNT.
074800 3099-EVALUATE-RULE-ENGINE-EXIT.
074900     EXIT.
      
075100 3100-EVALUATE-VEHICLE-RULES.
075200*    RULES ARE EVALUATED IN DESCENDING PRIORITY -- THE TABLE IS
075300*    SMALL SO A STRAIGHT SEQUENTIAL SCAN BY DESCENDING PRIORITY
075400*    (RULE 3 THEN RULES 1/2, PER THE SEED ORDER ABOVE) SATISFIES
075500*    THE REQUIREMENT WITHOUT A SEPARATE SORT STEP.
075600     SET CT-RULE-IDX TO 3
075700     IF CT-RULE-IS-ACTIVE (CT-RULE-IDX)
075800         PERFORM 3300-EVALUATE-ENTRY-EXIT-RULE
075900             THRU 3399-EVALUATE-ENTRY-EXIT-RULE-EXIT
076000     END-IF
076100     PERFORM 3110-EVALUATE-ONE-SPEED-RULE
076200         THRU 3119-EVALUATE-ONE-SPEED-RULE-EXIT
076300         VARYING CT-RULE-IDX FROM 1 BY 1
076400         UNTIL CT-RULE-IDX > 2.
076500 3199-EVALUATE-VEHICLE-RULES-EXIT.
076600     EXIT.
      
076800 3110-EVALUATE-ONE-SPEED-RULE.
076900     IF CT-RULE-IS-ACTIVE (CT-RULE-IDX)
077000         PERFORM 3200-EVALUATE-SPEED-RULE
077100             THRU 3299-EVALUATE-SPEED-RULE-EXIT
077200     END-IF.
077300 3119-EVALUATE-ONE-SPEED-RULE-EXIT.
077400     EXIT.
      
077600 3200-EVALUATE-SPEED-RULE.
077700     MOVE 'N' TO WS-VEHICLE-VALID-IND
077800     IF CT-RULE-MAX-SPEED (CT-RULE-IDX) > ZERO AND
077900        CT-VEH-VELOCITY (CT-VEH-IDX) >
078000            CT-RULE-MAX-SPEED (CT-RULE-IDX)
078100         PERFORM 3400-WRITE-VIOLATION-RECORD
078200             THRU 3499-WRITE-VIOLATION-RECORD-EXIT
078300     END-IF
078400     IF CT-RULE-MIN-SPEED (CT-RULE-IDX) > ZERO AND
078500        CT-VEH-VELOCITY (CT-VEH-IDX) <
078600            CT-RULE-MIN-SPEED (CT-RULE-IDX) AND
078700        CT-VEH-STATUS (CT-VEH-IDX) = 'IN_FLIGHT'
078800         PERFORM 3400-WRITE-VIOLATION-RECORD
078900             THRU 3499-WRITE-VIOLATION-RECORD-EXIT
079000     END-IF.
079100 3299-EVALUATE-SPEED-RULE-EXIT.
079200     EXIT.
      
079400 3300-EVALUATE-ENTRY-EXIT-RULE.
079500     IF (CT-VEH-STATUS (CT-VEH-IDX) = 'TAKING_OFF' OR
079600         CT-VEH-STATUS (CT-VEH-IDX) = 'PREPARING') AND
079700        CT-VEH-VELOCITY (CT-VEH-IDX) >
079800            CT-RULE-ENTRY-SPD-LIM (CT-RULE-IDX)
079900         PERFORM 3400-WRITE-VIOLATION-RECORD
080000             THRU 3499-WRITE-VIOLATION-RECORD-EXIT
080100     END-IF
080200     IF CT-VEH-STATUS (CT-VEH-IDX) = 'LANDING' AND
080300        CT-VEH-VELOCITY (CT-VEH-IDX) >
080400            CT-RULE-EXIT-SPD-LIM (CT-RULE-IDX)
080500         PERFORM 3400-WRITE-VIOLATION-RECORD
080600             THRU 3499-WRITE-VIOLATION-RECORD-EXIT
080700     END-IF.
080800 3399-EVALUATE-ENTRY-EXIT-RULE-EXIT.
080900     EXIT.
      
081100 3400-WRITE-VIOLATION-RECORD.
081200     MOVE CT-VEH-ID (CT-VEH-IDX) TO VR-VEHICLE-ID
081300     MOVE CT-RULE-NAME (CT-RULE-IDX) TO VR-RULE-NAME
081400     MOVE CT-RULE-TYPE (CT-RULE-IDX) TO VR-RULE-TYPE
081500     MOVE CT-RULE-PRIORITY (CT-RULE-IDX) TO VR-RULE-PRIORITY
081600     WRITE VR-RECORD
081700     IF WS-VIOLRPT-STATUS NOT = '00'
081800         GO TO EOJ9900-ABEND
081900     END-IF
082000     ADD 1 TO WS-VIO-WRITE-CNT.
082100 3499-WRITE-VIOLATION-RECORD-EXIT.
082200     EXIT.
082300 EJECT
082400******************************************************************
082500*        4000  --  PAIRWISE COLLISION RISK DETECTION PASS        *
082600******************************************************************
      
082800 4000-DETECT-COLLISIONS.
082900     IF CT-VEH-COUNT < 2
083000         GO TO 4099-DETECT-COLLISIONS-EXIT
083100     END-IF
083200     PERFORM 4010-SCAN-PAIRS-OUTER
083300         THRU 4019-SCAN-PAIRS-OUTER-EXIT
083400         VARYING WS-PAIR-IDX1 FROM 1 BY 1
083500         UNTIL WS-PAIR-IDX1 > CT-VEH-COUNT.
083600 4099-DETECT-COLLISIONS-EXIT.
083700     EXIT.
      
083900 4010-SCAN-PAIRS-OUTER.
084000     PERFORM 4020-SCAN-PAIRS-INNER
084100         THRU 4029-SCAN-PAIRS-INNER-EXIT
084200         VARYING WS-PAIR-IDX2 FROM WS-PAIR-IDX1 BY 1
084300         UNTIL WS-PAIR-IDX2 > CT-VEH-COUNT.
084400 4019-SCAN-PAIRS-OUTER-EXIT.
084500     EXIT.
      
084700 4020-SCAN-PAIRS-INNER.
084800     IF WS-PAIR-IDX1 NOT = WS-PAIR-IDX2
084900         SET CT-VEH-IDX TO WS-PAIR-IDX1
085000         SET CT-VEH-IDX2 TO WS-PAIR-IDX2
085100         PERFORM 4100-EVALUATE-VEHICLE-PAIR
085200             THRU 4199-EVALUATE-VEHICLE-PAIR-EXIT
085300     END-IF.
085400 4029-SCAN-PAIRS-INNER-EXIT.
085500     EXIT.
      
085700 4100-EVALUATE-VEHICLE-PAIR.
085800     MOVE CT-VEH-LATITUDE (CT-VEH-IDX) TO WS-LAT1
085900     MOVE CT-VEH-LONGITUDE (CT-VEH-IDX) TO WS-LON1
086000     MOVE CT-VEH-ALTITUDE (CT-VEH-IDX) TO WS-ALT1
086100     MOVE CT-VEH-LATITUDE (CT-VEH-IDX2) TO WS-LAT2
086200     MOVE CT-VEH-LONGITUDE (CT-VEH-IDX2) TO WS-LON2
086300     MOVE CT-VEH-ALTITUDE (CT-VEH-IDX2) TO WS-ALT2
086400     PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
086500         THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
086600     PERFORM 8100-COMPUTE-VERTICAL-DISTANCE
086700         THRU 8199-COMPUTE-VERTICAL-DISTANCE-EXIT
086800     PERFORM 8200-COMPUTE-3D-DISTANCE
086900         THRU 8299-COMPUTE-3D-DISTANCE-EXIT
087000     MOVE WS-3D-DIST TO WS-CURRENT-DIST-SAVE
087100     IF WS-3D-DIST > CT-CHECK-RADIUS
087200         GO TO 4199-EVALUATE-VEHICLE-PAIR-EXIT
087300     END-IF
087400     PERFORM 4200-COMPUTE-LAYER-FACTOR
087500         THRU 4299-COMPUTE-LAYER-FACTOR-EXIT
087600     IF WS-RISK-IS-WAIVED
087700         GO TO 4199-EVALUATE-VEHICLE-PAIR-EXIT
087800     END-IF
087900     PERFORM 4300-COMPUTE-RISK-SCORE
088000         THRU 4399-COMPUTE-RISK-SCORE-EXIT
088050*    2025-12-03  RPP  TKT-88240  A PAIR WITH NO SEPARATION
088060*    VIOLATION IS ONLY WORTH A RISK RECORD WHEN THE 30-SECOND
088070*    PROJECTION ITSELF LOOKS RISKY -- OTHERWISE IT IS NOISE AND
088080*    NO RECORD IS WRITTEN AT ALL.
088090     IF NOT WS-HORIZ-IS-VIOLATED AND NOT WS-VERT-IS-VIOLATED
088095         IF WS-FUTURE-FACTOR < CT-LOW-RISK-THRESHOLD
088097             GO TO 4199-EVALUATE-VEHICLE-PAIR-EXIT
088099         END-IF
088100     END-IF
088150     PERFORM 4500-CLASSIFY-RISK-LEVEL
088200         THRU 4599-CLASSIFY-RISK-LEVEL-EXIT
088300     PERFORM 4600-WRITE-COLLISION-RECORD
088400         THRU 4699-WRITE-COLLISION-RECORD-EXIT.
088500 4199-EVALUATE-VEHICLE-PAIR-EXIT.
088600     EXIT.
      
088800 4200-COMPUTE-LAYER-FACTOR.
088810*    2025-11-24  RPP  TKT-88203  THE WAIVE/DISCOUNT LADDER BELOW
088820*    ONLY APPLIES WHEN THE PAIR SITS IN DIFFERENT ALTITUDE
088830*    LAYERS.  A SAME-LAYER PAIR ALWAYS SCORES AT THE FULL
088840*    FACTOR OF 1.0, NO MATTER HOW FAR APART VERTICALLY -- THIS
088850*    ELEMENT WAS FALLING THROUGH THE VERTICAL-DISTANCE TESTS
088860*    EVEN FOR SAME-LAYER PAIRS BEFORE THIS FIX.
088900*    A PAIR MORE THAN CT-LAYER-DIFF-WAIVE METRES APART VERTICALLY
089000*    IS WAIVED OUTRIGHT.  BETWEEN CT-LAYER-DIFF-DICEY AND
089100*    CT-LAYER-DIFF-WAIVE, THE PAIR IS ALSO WAIVED IF THE
089200*    HORIZONTAL DISTANCE IS BEYOND CT-LAYER-HORIZ-WAIVE, ELSE IT
089300*    IS DISCOUNTED (LAYER FACTOR 0.5).  ANY DIFFERING-LAYER PAIR
089310*    CLOSER THAN CT-LAYER-DIFF-DICEY VERTICALLY GETS THE FULL
089320*    FACTOR 1.0 -- THE OLD >= 100M / 0.1-FACTOR BRANCH THIS
089500*    ELEMENT ONCE HAD IS RETAINED FOR THE RECORD BUT CAN NEVER
089600*    FIRE SINCE THE WAIVE TEST ABOVE ALWAYS CATCHES THAT RANGE
089700*    FIRST.
089800     MOVE 'N' TO WS-RISK-WAIVED-IND
089900     MOVE 1.0 TO WS-LAYER-FACTOR
089910     MOVE 'N' TO WS-LAYER-DIFF-IND
089920     IF CT-VEH-LAYER (CT-VEH-IDX) NOT = CT-VEH-LAYER (CT-VEH-IDX2)
089930         MOVE 'Y' TO WS-LAYER-DIFF-IND
089940     END-IF
089950     IF WS-LAYERS-DIFFER
090000         IF WS-VERT-DIST >= CT-LAYER-DIFF-WAIVE
090100             MOVE 'Y' TO WS-RISK-WAIVED-IND
090200         ELSE
090300         IF WS-VERT-DIST >= CT-LAYER-DIFF-DICEY
090400             IF WS-HORIZ-DIST > CT-LAYER-HORIZ-WAIVE
090500                 MOVE 'Y' TO WS-RISK-WAIVED-IND
090600             ELSE
090700                 MOVE 0.5 TO WS-LAYER-FACTOR
090800             END-IF
090900         END-IF
091000         END-IF
091100         IF WS-VERT-DIST >= CT-LAYER-DIFF-WAIVE
091200             MOVE 0.1 TO WS-LAYER-FACTOR
091300         END-IF
091350     END-IF.
091400 4299-COMPUTE-LAYER-FACTOR-EXIT.
091500     EXIT.
      
091700 4300-COMPUTE-RISK-SCORE.
091800     PERFORM 4400-PROJECT-FUTURE-POSITIONS
091900         THRU 4499-PROJECT-FUTURE-POSITIONS-EXIT
092000*    DISTANCE FACTOR -- CLOSER PAIRS SCORE HIGHER, ZERO AT OR
092100*    BEYOND THE CHECK RADIUS.
092200     COMPUTE WS-DIST-FACTOR ROUNDED =
092300         (CT-CHECK-RADIUS - WS-3D-DIST) / CT-CHECK-RADIUS
092400     IF WS-DIST-FACTOR < ZERO
092500         MOVE ZERO TO WS-DIST-FACTOR
092600     END-IF
092700*    HORIZONTAL / VERTICAL SEPARATION-VIOLATION FACTORS.
092800     MOVE 'N' TO WS-HORIZ-VIOLATION-IND
092900     MOVE 'N' TO WS-VERT-VIOLATION-IND
093000     MOVE ZERO TO WS-HORIZ-FACTOR
093100     MOVE ZERO TO WS-VERT-FACTOR
093200     IF WS-HORIZ-DIST < CT-MIN-HORIZ-SEP
093300         MOVE 'Y' TO WS-HORIZ-VIOLATION-IND
093400         MOVE 1.0 TO WS-HORIZ-FACTOR
093500     END-IF
093600     IF WS-VERT-DIST < CT-MIN-VERT-SEP
093700         MOVE 'Y' TO WS-VERT-VIOLATION-IND
093800         MOVE 1.0 TO WS-VERT-FACTOR
093900     END-IF
094000*    SPEED FACTOR -- HOW FAST THE PAIR IS CLOSING RELATIVE TO
094100*    THE FASTER VEHICLE'S RATED MAXIMUM.
094200     MOVE CT-VEH-MAX-SPEED (CT-VEH-IDX) TO WS-MAX-SPEED-1
094300     MOVE CT-VEH-MAX-SPEED (CT-VEH-IDX2) TO WS-MAX-SPEED-2
094400     IF WS-MAX-SPEED-1 > WS-MAX-SPEED-2
094500         MOVE WS-MAX-SPEED-1 TO WS-SPEED-DENOMINATOR
094600     ELSE
094700         MOVE WS-MAX-SPEED-2 TO WS-SPEED-DENOMINATOR
094800     END-IF
094900     IF WS-SPEED-DENOMINATOR = ZERO
095000         MOVE CT-DFLT-MAX-SPEED TO WS-SPEED-DENOMINATOR
095100     END-IF
095120*    2025-11-24  RPP  TKT-88203  RELATIVE SPEED IS THE ABSOLUTE
095140*    DIFFERENCE OF THE TWO VELOCITIES, NOT THEIR SUM -- FEEDS
095160*    BOTH THIS FACTOR AND THE TIME-TO-COLLISION PROJECTION
095180*    BELOW.
095200     IF CT-VEH-VELOCITY (CT-VEH-IDX) > CT-VEH-VELOCITY (CT-VEH-IDX2)
095210         COMPUTE WS-RELATIVE-SPEED ROUNDED =
095220             CT-VEH-VELOCITY (CT-VEH-IDX) -
095230             CT-VEH-VELOCITY (CT-VEH-IDX2)
095240     ELSE
095250         COMPUTE WS-RELATIVE-SPEED ROUNDED =
095260             CT-VEH-VELOCITY (CT-VEH-IDX2) -
095270             CT-VEH-VELOCITY (CT-VEH-IDX)
095280     END-IF
095500     COMPUTE WS-SPEED-FACTOR ROUNDED =
095600         WS-RELATIVE-SPEED / WS-SPEED-DENOMINATOR
095700     IF WS-SPEED-FACTOR > 1.0
095800         MOVE 1.0 TO WS-SPEED-FACTOR
095900     END-IF
096000*    FUTURE-RISK FACTOR FROM THE 30-SECOND PROJECTION.
096100     IF WS-FUTURE-DIST < WS-CURRENT-DIST-SAVE
096200         COMPUTE WS-FUTURE-FACTOR ROUNDED =
096300             (CT-CHECK-RADIUS - WS-FUTURE-DIST) / CT-CHECK-RADIUS
096400         IF WS-FUTURE-FACTOR < ZERO
096500             MOVE ZERO TO WS-FUTURE-FACTOR
096600         END-IF
096700     ELSE
096800         MOVE ZERO TO WS-FUTURE-FACTOR
096900     END-IF
097000*    WEIGHTED SUM, LAYER-DISCOUNTED, CLAMPED TO 1.0.
097050*    2025-11-24  RPP  TKT-88203  THE LAYER FACTOR HAD BEEN LEFT
097060*    SITTING IN THE COMMENT COLUMN BELOW -- IT NEVER ACTUALLY
097070*    MULTIPLIED INTO THE SCORE.  RESTORED TO THE COMPUTE.
097100     COMPUTE WS-RAW-RISK-SCORE ROUNDED =
097200         ((WS-DIST-FACTOR * CT-DIST-FACTOR-WT) +
097300          (WS-HORIZ-FACTOR * CT-HORIZ-FACTOR-WT) +
097400          (WS-VERT-FACTOR * CT-VERT-FACTOR-WT) +
097500          (WS-SPEED-FACTOR * CT-SPEED-FACTOR-WT) +
097600          (WS-FUTURE-FACTOR * CT-FUTURE-FACTOR-WT)) *
097700         WS-LAYER-FACTOR
097800     IF WS-RAW-RISK-SCORE > 1.0
097900         MOVE 1.0 TO WS-RAW-RISK-SCORE
098000     END-IF
098100     MOVE WS-RAW-RISK-SCORE TO WS-RISK-SCORE
098200*    ESTIMATED TIME TO COLLISION -- ONLY MEANINGFUL WHEN THE
098250*    PAIR HAS A NONZERO CLOSING SPEED; A SENTINEL OF 999.99
098270*    SECONDS MEANS "NOT APPROACHING" (TKT-88203 REPLACED THE
098280*    OLD FUTURE-DISTANCE-DELTA TEST, WHICH WAS GATING ON THE
098290*    WRONG QUANTITY, WITH THE CURRENT-DISTANCE / RELATIVE-
098300*    SPEED FORMULA THIS ELEMENT WAS ALWAYS SUPPOSED TO USE).
098500     IF WS-RELATIVE-SPEED > ZERO
098900         COMPUTE WS-TIME-TO-COLLISION ROUNDED =
099000             (WS-CURRENT-DIST-SAVE - CT-MIN-HORIZ-SEP)
099050             / WS-RELATIVE-SPEED
099100         IF WS-TIME-TO-COLLISION < ZERO
099150             MOVE ZERO TO WS-TIME-TO-COLLISION
099200         END-IF
099300     ELSE
099600         MOVE 999.99 TO WS-TIME-TO-COLLISION
099700     END-IF.
099800 4399-COMPUTE-RISK-SCORE-EXIT.
099900     EXIT.
      
100100 4400-PROJECT-FUTURE-POSITIONS.
100200*    FLAT-EARTH OFFSET PROJECTION -- GOOD ENOUGH FOR A 30-SECOND
100300*    LOOKAHEAD AT URBAN VTOL SPEEDS AND SEPARATIONS.
100400     COMPUTE WS-OFFSET-METRES ROUNDED =
100500         CT-VEH-VELOCITY (CT-VEH-IDX) * CT-PROJECTION-SECONDS
100600     COMPUTE WS-OFFSET-DEG-LAT ROUNDED =
100700         (WS-OFFSET-METRES / WS-METRES-PER-DEGREE)
100800     MOVE CT-VEH-HEADING (CT-VEH-IDX) TO WS-TRIG-DEGREES
100900     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-TRIG-COSINE
101000     COMPUTE WS-FUTURE-LAT1 ROUNDED =
101100         CT-VEH-LATITUDE (CT-VEH-IDX) +
101200             (WS-OFFSET-DEG-LAT * WS-TRIG-COSINE)
101300     MOVE CT-VEH-LATITUDE (CT-VEH-IDX) TO WS-TRIG-DEGREES
101400     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-COS-LAT-FOR-LON
101500     IF WS-COS-LAT-FOR-LON = ZERO
101600         MOVE 0.000001 TO WS-COS-LAT-FOR-LON
101700     END-IF
101800     COMPUTE WS-OFFSET-DEG-LON ROUNDED =
101900         (WS-OFFSET-METRES / WS-METRES-PER-DEGREE) /
102000             WS-COS-LAT-FOR-LON
102100     COMPUTE WS-FUTURE-LON1 ROUNDED =
102200         CT-VEH-LONGITUDE (CT-VEH-IDX) +
102300             (WS-OFFSET-DEG-LON * WS-TRIG-SINE)
102400     COMPUTE WS-OFFSET-METRES ROUNDED =
102500         CT-VEH-VELOCITY (CT-VEH-IDX2) * CT-PROJECTION-SECONDS
102600     COMPUTE WS-OFFSET-DEG-LAT ROUNDED =
102700         (WS-OFFSET-METRES / WS-METRES-PER-DEGREE)
102800     MOVE CT-VEH-HEADING (CT-VEH-IDX2) TO WS-TRIG-DEGREES
102900     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-TRIG-COSINE
103000     COMPUTE WS-FUTURE-LAT2 ROUNDED =
103100         CT-VEH-LATITUDE (CT-VEH-IDX2) +
103200             (WS-OFFSET-DEG-LAT * WS-TRIG-COSINE)
103300     MOVE CT-VEH-LATITUDE (CT-VEH-IDX2) TO WS-TRIG-DEGREES
103400     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-COS-LAT-FOR-LON
103500     IF WS-COS-LAT-FOR-LON = ZERO
103600         MOVE 0.000001 TO WS-COS-LAT-FOR-LON
103700     END-IF
103800     COMPUTE WS-OFFSET-DEG-LON ROUNDED =
103900         (WS-OFFSET-METRES / WS-METRES-PER-DEGREE) /
104000             WS-COS-LAT-FOR-LON
104100     COMPUTE WS-FUTURE-LON2 ROUNDED =
104200         CT-VEH-LONGITUDE (CT-VEH-IDX2) +
104300             (WS-OFFSET-DEG-LON * WS-TRIG-SINE)
104400     MOVE WS-FUTURE-LAT1 TO WS-LAT1
104500     MOVE WS-FUTURE-LON1 TO WS-LON1
104600     MOVE WS-FUTURE-LAT2 TO WS-LAT2
104700     MOVE WS-FUTURE-LON2 TO WS-LON2
104800     PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
104900         THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
105000     MOVE WS-HORIZ-DIST TO WS-FUTURE-DIST
105100     MOVE CT-VEH-LATITUDE (CT-VEH-IDX) TO WS-LAT1
105200     MOVE CT-VEH-LONGITUDE (CT-VEH-IDX) TO WS-LON1
105300     MOVE CT-VEH-LATITUDE (CT-VEH-IDX2) TO WS-LAT2
105400     MOVE CT-VEH-LONGITUDE (CT-VEH-IDX2) TO WS-LON2
105500     PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
105600         THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT.
105700 4499-PROJECT-FUTURE-POSITIONS-EXIT.
105800     EXIT.
      
106000 4500-CLASSIFY-RISK-LEVEL.
106010*    2025-11-24  RPP  TKT-88203  RECOMMENDED-ACTION WORDING BELOW
106020*    IS FIXED TEXT REQUIRED BY THE RULE ENGINE SPECIFICATION --
106030*    DO NOT REWORD THESE FOUR LINES WITHOUT CHECKING WITH THE
106040*    ATC INTERFACE GROUP FIRST.
106100     MOVE 'N' TO WS-BOTH-VIOLATED-IND
106200     MOVE 'N' TO WS-EITHER-VIOLATED-IND
106300     IF WS-HORIZ-IS-VIOLATED AND WS-VERT-IS-VIOLATED
106400         MOVE 'Y' TO WS-BOTH-VIOLATED-IND
106500     END-IF
106600     IF WS-HORIZ-IS-VIOLATED OR WS-VERT-IS-VIOLATED
106700         MOVE 'Y' TO WS-EITHER-VIOLATED-IND
106800     END-IF
106900     IF WS-RISK-SCORE >= 0.8 OR WS-BOTH-ARE-VIOLATED
107000         MOVE 'CRITICAL' TO WS-RISK-LEVEL
107100         MOVE 'EMERGENCY: Immediate evasive action required'
107200             TO WS-RECOMMENDED-ACTION
107300     ELSE
107400     IF WS-RISK-SCORE >= 0.5 OR WS-EITHER-IS-VIOLATED
107500         MOVE 'HIGH' TO WS-RISK-LEVEL
107600         MOVE 'Immediate course correction required'
107700             TO WS-RECOMMENDED-ACTION
107800     ELSE
107900     IF WS-RISK-SCORE >= CT-LOW-RISK-THRESHOLD
108000         MOVE 'MEDIUM' TO WS-RISK-LEVEL
108100         MOVE 'Increase separation distance'
108200             TO WS-RECOMMENDED-ACTION
108300     ELSE
108400         MOVE 'LOW' TO WS-RISK-LEVEL
108500         MOVE 'Continue monitoring'
108600             TO WS-RECOMMENDED-ACTION
108700     END-IF
108800     END-IF
108900     END-IF.
109000 4599-CLASSIFY-RISK-LEVEL-EXIT.
109100     EXIT.
      
109300 4600-WRITE-COLLISION-RECORD.
109400     MOVE CT-VEH-ID (CT-VEH-IDX) TO CR-VEHICLE-ID-1
109500     MOVE CT-VEH-ID (CT-VEH-IDX2) TO CR-VEHICLE-ID-2
109600     MOVE WS-RISK-LEVEL TO CR-RISK-LEVEL
109700     MOVE WS-RISK-SCORE TO CR-RISK-SCORE
109800     MOVE WS-CURRENT-DIST-SAVE TO CR-CURRENT-DISTANCE
109900     MOVE WS-HORIZ-DIST TO CR-HORIZONTAL-DISTANCE
110000     MOVE WS-VERT-DIST TO CR-VERTICAL-DISTANCE
110100     MOVE WS-TIME-TO-COLLISION TO CR-EST-TIME-TO-COLL
110200     MOVE WS-RECOMMENDED-ACTION TO CR-RECOMMENDED-ACTION
110300     WRITE CR-RECORD
110400     IF WS-COLLRISK-STATUS NOT = '00'
110500         GO TO EOJ9900-ABEND
110600     END-IF
110700     ADD 1 TO WS-COL-WRITE-CNT.
110800 4699-WRITE-COLLISION-RECORD-EXIT.
110900     EXIT.
111000 EJECT
111100******************************************************************
111200*      5000  --  ICAO ANNEX 2 COMPLIANCE CHECKING PASS           *
111300******************************************************************
      
111500 5000-CHECK-ICAO-COMPLIANCE.
111600     IF CT-VEH-COUNT >= 2
111700         PERFORM 5010-SEPARATION-SCAN-OUTER
111800             THRU 5019-SEPARATION-SCAN-OUTER-EXIT
111900             VARYING WS-PAIR-IDX1 FROM 1 BY 1
112000             UNTIL WS-PAIR-IDX1 > CT-VEH-COUNT
112100     END-IF
112200     PERFORM 5200-CHECK-VEHICLE-FLIGHT-RULES
112300         THRU 5299-CHECK-VEHICLE-FLIGHT-RULES-EXIT
112400         VARYING CT-VEH-IDX FROM 1 BY 1
112500         UNTIL CT-VEH-IDX > CT-VEH-COUNT.
112600 5099-CHECK-ICAO-COMPLIANCE-EXIT.
112700     EXIT.
      
112900 5010-SEPARATION-SCAN-OUTER.
113000     PERFORM 5020-SEPARATION-SCAN-INNER
113100         THRU 5029-SEPARATION-SCAN-INNER-EXIT
113200         VARYING WS-PAIR-IDX2 FROM WS-PAIR-IDX1 BY 1
113300         UNTIL WS-PAIR-IDX2 > CT-VEH-COUNT.
113400 5019-SEPARATION-SCAN-OUTER-EXIT.
113500     EXIT.
      
113700 5020-SEPARATION-SCAN-INNER.
113800     IF WS-PAIR-IDX1 NOT = WS-PAIR-IDX2
113900         SET CT-VEH-IDX TO WS-PAIR-IDX1
114000         SET CT-VEH-IDX2 TO WS-PAIR-IDX2
114100         PERFORM 5100-CHECK-PAIR-SEPARATION
114200             THRU 5199-CHECK-PAIR-SEPARATION-EXIT
114300     END-IF.
114400 5029-SEPARATION-SCAN-INNER-EXIT.
114500     EXIT.
      
114700 5100-CHECK-PAIR-SEPARATION.
114800     MOVE CT-VEH-LATITUDE (CT-VEH-IDX) TO WS-LAT1
114900     MOVE CT-VEH-LONGITUDE (CT-VEH-IDX) TO WS-LON1
115000     MOVE CT-VEH-ALTITUDE (CT-VEH-IDX) TO WS-ALT1
115100     MOVE CT-VEH-LATITUDE (CT-VEH-IDX2) TO WS-LAT2
115200     MOVE CT-VEH-LONGITUDE (CT-VEH-IDX2) TO WS-LON2
115300     MOVE CT-VEH-ALTITUDE (CT-VEH-IDX2) TO WS-ALT2
115400     PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
115500         THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
115600     PERFORM 8100-COMPUTE-VERTICAL-DISTANCE
115700         THRU 8199-COMPUTE-VERTICAL-DISTANCE-EXIT
115750*    2025-11-24  RPP  TKT-88203  CT-COMM-RANGE IS A RESERVED
115760*    CONSTANT FOR A FUTURE COMMUNICATION-RANGE CHECK -- IT HAS
115770*    NO BEARING ON ICAO SEPARATION AND MUST NOT SUPPRESS A REAL
115780*    VIOLATION, SO THE OLD EARLY EXIT ON IT WAS REMOVED HERE.
116100*    A LAYER DIFFERENCE (DIFFERENT ALTITUDE BANDS) ONLY WAIVES
116150*    THE CHECK OUTRIGHT WHEN THE BANDS ARE FAR ENOUGH APART
116160*    (VERTICAL >= CT-LAYER-DIFF-DICEY OR HORIZONTAL >=
116170*    CT-LAYER-HORIZ-WAIVE) -- A CLOSE DIFFERING-LAYER PAIR STILL
116180*    FALLS THROUGH TO THE NORMAL HORIZONTAL/VERTICAL TESTS BELOW.
116300     MOVE 'N' TO WS-LAYER-DIFF-IND
116400     IF CT-VEH-LAYER (CT-VEH-IDX) NOT =
116500        CT-VEH-LAYER (CT-VEH-IDX2)
116600         MOVE 'Y' TO WS-LAYER-DIFF-IND
116700     END-IF
116800     IF WS-LAYERS-DIFFER
116820         IF WS-VERT-DIST >= CT-LAYER-DIFF-DICEY
116840             OR WS-HORIZ-DIST >= CT-LAYER-HORIZ-WAIVE
116860             GO TO 5199-CHECK-PAIR-SEPARATION-EXIT
116880         END-IF
117000     END-IF
117100     MOVE 'Y' TO WS-COMPLIANT-IND
117200     MOVE ZERO TO WS-VIOLATION-COUNT
117300     IF WS-HORIZ-DIST < CT-MIN-HORIZ-SEP
117400         MOVE 'N' TO WS-COMPLIANT-IND
117500         ADD 1 TO WS-VIOLATION-COUNT
117600         MOVE 'HORIZONTAL SEPARATION BELOW ICAO ANNEX 2 MINIMUM'
117700             TO CP-VIO-TEXT (WS-VIOLATION-COUNT)
117800     END-IF
117900     IF WS-VERT-DIST < CT-MIN-VERT-SEP
118000         MOVE 'N' TO WS-COMPLIANT-IND
118100         ADD 1 TO WS-VIOLATION-COUNT
118200         MOVE 'VERTICAL SEPARATION BELOW ICAO ANNEX 2 MINIMUM'
118300             TO CP-VIO-TEXT (WS-VIOLATION-COUNT)
118400     END-IF
118500     IF WS-VIOLATION-COUNT > ZERO
118600         STRING CT-VEH-ID (CT-VEH-IDX) DELIMITED BY SPACE
118700             '/' DELIMITED BY SIZE
118800             CT-VEH-ID (CT-VEH-IDX2) DELIMITED BY SPACE
118900             INTO WS-SUBJECT-ID
119000         PERFORM 5700-WRITE-COMPLIANCE-RECORD
119100             THRU 5799-WRITE-COMPLIANCE-RECORD-EXIT
119200     END-IF.
119300 5199-CHECK-PAIR-SEPARATION-EXIT.
119400     EXIT.
      
119600 5200-CHECK-VEHICLE-FLIGHT-RULES.
119700     MOVE 'Y' TO WS-COMPLIANT-IND
119800     MOVE ZERO TO WS-VIOLATION-COUNT
119900     PERFORM 5300-CHECK-POSITION-SAFETY
120000         THRU 5399-CHECK-POSITION-SAFETY-EXIT
120100     IF WS-POSITION-IS-UNSAFE
120200         MOVE 'N' TO WS-COMPLIANT-IND
120300         ADD 1 TO WS-VIOLATION-COUNT
120400         MOVE 'VEHICLE POSITION IS NOT SAFE'
120500             TO CP-VIO-TEXT (WS-VIOLATION-COUNT)
120600     END-IF
120700     IF CT-VEH-NO-LAYER (CT-VEH-IDX)
120800         MOVE 'N' TO WS-COMPLIANT-IND
120900         ADD 1 TO WS-VIOLATION-COUNT
121000         MOVE 'ALTITUDE IS NOT WITHIN A VALID LAYER BAND'
121100             TO CP-VIO-TEXT (WS-VIOLATION-COUNT)
121200     END-IF
121300     IF CT-VEH-STATUS (CT-VEH-IDX) = 'IN_FLIGHT' OR
121400        CT-VEH-STATUS (CT-VEH-IDX) = 'TAKING_OFF' OR
121500        CT-VEH-STATUS (CT-VEH-IDX) = 'LANDING'
121600         IF CT-VEH-ALTITUDE (CT-VEH-IDX) < ZERO
121700             MOVE 'N' TO WS-COMPLIANT-IND
121800             ADD 1 TO WS-VIOLATION-COUNT
121900             MOVE 'AIRBORNE VEHICLE HAS NEGATIVE ALTITUDE'
122000                 TO CP-VIO-TEXT (WS-VIOLATION-COUNT)
122100         END-IF
122200         IF CT-VEH-VELOCITY (CT-VEH-IDX) < ZERO
122300             MOVE 'N' TO WS-COMPLIANT-IND
122400             ADD 1 TO WS-VIOLATION-COUNT
122500             MOVE 'AIRBORNE VEHICLE HAS NEGATIVE VELOCITY'
122600                 TO CP-VIO-TEXT (WS-VIOLATION-COUNT)
122700         END-IF
122800     END-IF
122900     IF WS-VIOLATION-COUNT > ZERO
123000         MOVE CT-VEH-ID (CT-VEH-IDX) TO WS-SUBJECT-ID
123100         PERFORM 5700-WRITE-COMPLIANCE-RECORD
123200             THRU 5799-WRITE-COMPLIANCE-RECORD-EXIT
123300     END-IF.
123400 5299-CHECK-VEHICLE-FLIGHT-RULES-EXIT.
123500     EXIT.
      
123700 5300-CHECK-POSITION-SAFETY.
123800     MOVE 'N' TO WS-POSITION-UNSAFE-IND
123900     PERFORM 5400-OBSTACLE-CONTAINS-TEST
124000         THRU 5499-OBSTACLE-CONTAINS-TEST-EXIT
124100     IF WS-OBSTACLE-CONTAINS
124200         MOVE 'Y' TO WS-POSITION-UNSAFE-IND
124300     END-IF
124400     PERFORM 5500-ZONE-CONTAINS-TEST
124500         THRU 5599-ZONE-CONTAINS-TEST-EXIT
124600     IF WS-ZONE-CONTAINS
124700         MOVE 'Y' TO WS-POSITION-UNSAFE-IND
124800     END-IF
124900     PERFORM 5600-BOUNDS-CHECK
125000         THRU 5699-BOUNDS-CHECK-EXIT
125100     IF NOT WS-BOUNDS-ARE-OK
125200         MOVE 'Y' TO WS-POSITION-UNSAFE-IND
125300     END-IF.
125400 5399-CHECK-POSITION-SAFETY-EXIT.
125500     EXIT.
      
125700 5400-OBSTACLE-CONTAINS-TEST.
125800*    A VEHICLE IS INSIDE AN OBSTACLE'S FOOTPRINT WHEN IT IS
125900*    BELOW THE OBSTACLE'S SAFE-PASSAGE ALTITUDE AND WITHIN THE
126000*    OBSTACLE'S RADIUS (CIRCULAR) OR HALF-DIAGONAL (RECTANGULAR).
126100     MOVE 'N' TO WS-OBSTACLE-CONTAINS-IND
126200     PERFORM 5410-CHECK-ONE-OBSTACLE
126300         THRU 5419-CHECK-ONE-OBSTACLE-EXIT
126400         VARYING CT-OBS-IDX FROM 1 BY 1
126500         UNTIL CT-OBS-IDX > CT-OBS-COUNT
126600             OR WS-OBSTACLE-CONTAINS.
126700 5499-OBSTACLE-CONTAINS-TEST-EXIT.
126800     EXIT.
      
127000 5410-CHECK-ONE-OBSTACLE.
127100     COMPUTE WS-SAFE-PASSAGE-ALT =
127200         CT-OBS-ALTITUDE (CT-OBS-IDX) +
127300         CT-OBS-HEIGHT (CT-OBS-IDX) + CT-OBSTACLE-MARGIN
127400     IF CT-VEH-ALTITUDE (CT-VEH-IDX) < WS-SAFE-PASSAGE-ALT
127500         MOVE CT-VEH-LATITUDE (CT-VEH-IDX) TO WS-LAT1
127600         MOVE CT-VEH-LONGITUDE (CT-VEH-IDX) TO WS-LON1
127700         MOVE CT-OBS-LATITUDE (CT-OBS-IDX) TO WS-LAT2
127800         MOVE CT-OBS-LONGITUDE (CT-OBS-IDX) TO WS-LON2
127900         MOVE ZERO TO WS-ALT1
128000         MOVE ZERO TO WS-ALT2
128100         PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
128200             THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
128300         MOVE ZERO TO WS-SAFE-RADIUS
128400         IF CT-OBS-RADIUS (CT-OBS-IDX) > ZERO
128500             MOVE CT-OBS-RADIUS (CT-OBS-IDX) TO WS-SAFE-RADIUS
128600         ELSE
128700         IF CT-OBS-WIDTH (CT-OBS-IDX) > ZERO OR
128800            CT-OBS-LENGTH (CT-OBS-IDX) > ZERO
128900             IF CT-OBS-WIDTH (CT-OBS-IDX) >
129000                CT-OBS-LENGTH (CT-OBS-IDX)
129100                 COMPUTE WS-SAFE-RADIUS =
129200                     CT-OBS-WIDTH (CT-OBS-IDX) / 2
129300             ELSE
129400                 COMPUTE WS-SAFE-RADIUS =
129500                     CT-OBS-LENGTH (CT-OBS-IDX) / 2
129600             END-IF
129700         END-IF
129800         END-IF
129900         IF WS-SAFE-RADIUS > ZERO AND
130000            WS-HORIZ-DIST <= WS-SAFE-RADIUS
130100             MOVE 'Y' TO WS-OBSTACLE-CONTAINS-IND
130200         END-IF
130300     END-IF.
130400 5419-CHECK-ONE-OBSTACLE-EXIT.
130500     EXIT.
      
130700 5500-ZONE-CONTAINS-TEST.
130800*    RAY-CASTING (EVEN-ODD RULE) POINT-IN-POLYGON TEST AGAINST
130900*    EACH RESTRICTED ZONE'S BOUNDARY, GUARDED BY THE ZONE'S
131000*    ALTITUDE RANGE AND A MINIMUM OF THREE BOUNDARY POINTS.
131100     MOVE 'N' TO WS-ZONE-CONTAINS-IND
131200     PERFORM 5510-CHECK-ONE-ZONE
131300         THRU 5519-CHECK-ONE-ZONE-EXIT
131400         VARYING CT-ZONE-IDX FROM 1 BY 1
131500         UNTIL CT-ZONE-IDX > CT-ZONE-COUNT
131600             OR WS-ZONE-CONTAINS.
131700 5599-ZONE-CONTAINS-TEST-EXIT.
131800     EXIT.
      
132000 5510-CHECK-ONE-ZONE.
132100     IF CT-ZONE-BND-COUNT (CT-ZONE-IDX) >= 3 AND
132200        CT-VEH-ALTITUDE (CT-VEH-IDX) >=
132300            CT-ZONE-MIN-ALT (CT-ZONE-IDX) AND
132400        CT-VEH-ALTITUDE (CT-VEH-IDX) <=
132500            CT-ZONE-MAX-ALT (CT-ZONE-IDX)
132600         MOVE 'N' TO WS-POLY-INSIDE-IND
132700         SET WS-POLY-J TO CT-ZONE-BND-COUNT (CT-ZONE-IDX)
132800         PERFORM 5520-RAY-CAST-EDGE
132900             THRU 5529-RAY-CAST-EDGE-EXIT
133000             VARYING WS-POLY-I FROM 1 BY 1
133100             UNTIL WS-POLY-I > CT-ZONE-BND-COUNT (CT-ZONE-IDX)
133200         IF WS-POLY-IS-INSIDE
133300             MOVE 'Y' TO WS-ZONE-CONTAINS-IND
133400         END-IF
133500     END-IF.
133600 5519-CHECK-ONE-ZONE-EXIT.
133700     EXIT.
      
133900 5520-RAY-CAST-EDGE.
134000     MOVE CT-ZB-LATITUDE (CT-ZONE-IDX WS-POLY-I)
134100         TO WS-POLY-LAT-I
134200     MOVE CT-ZB-LONGITUDE (CT-ZONE-IDX WS-POLY-I)
134300         TO WS-POLY-LON-I
134400     MOVE CT-ZB-LATITUDE (CT-ZONE-IDX WS-POLY-J)
134500         TO WS-POLY-LAT-J
134600     MOVE CT-ZB-LONGITUDE (CT-ZONE-IDX WS-POLY-J)
134700         TO WS-POLY-LON-J
134800     IF (WS-POLY-LON-I > CT-VEH-LONGITUDE (CT-VEH-IDX))
134900            NOT = (WS-POLY-LON-J >
135000                   CT-VEH-LONGITUDE (CT-VEH-IDX))
135100         COMPUTE WS-POLY-SLOPE-NUM =
135200             (CT-VEH-LONGITUDE (CT-VEH-IDX) -
135300              WS-POLY-LON-I) *
135400             (WS-POLY-LAT-J - WS-POLY-LAT-I)
135500         COMPUTE WS-POLY-SLOPE-DEN =
135600             WS-POLY-LON-J - WS-POLY-LON-I
135700         IF WS-POLY-SLOPE-DEN NOT = ZERO
135800             COMPUTE WS-POLY-CROSS-LON =
135900                 WS-POLY-LAT-I +
136000                 (WS-POLY-SLOPE-NUM / WS-POLY-SLOPE-DEN)
136100             IF CT-VEH-LATITUDE (CT-VEH-IDX) <
136200                WS-POLY-CROSS-LON
136300                 IF WS-POLY-IS-INSIDE
136400                     MOVE 'N' TO WS-POLY-INSIDE-IND
136500                 ELSE
136600                     MOVE 'Y' TO WS-POLY-INSIDE-IND
136700                 END-IF
136800             END-IF
136900         END-IF
137000     END-IF
137100     SET WS-POLY-J TO WS-POLY-I.
137200 5529-RAY-CAST-EDGE-EXIT.
137300     EXIT.
      
137500 5600-BOUNDS-CHECK.
137600     MOVE 'Y' TO WS-BOUNDS-OK-IND
137700     IF CT-MAP-IS-LOADED
137800         IF CT-VEH-LATITUDE (CT-VEH-IDX) < CT-MAP-MIN-LATITUDE OR
137900            CT-VEH-LATITUDE (CT-VEH-IDX) > CT-MAP-MAX-LATITUDE OR
138000            CT-VEH-LONGITUDE (CT-VEH-IDX) < CT-MAP-MIN-LONGITUDE OR
138100            CT-VEH-LONGITUDE (CT-VEH-IDX) > CT-MAP-MAX-LONGITUDE
138200             MOVE 'N' TO WS-BOUNDS-OK-IND
138300         END-IF
138400     END-IF.
138500 5699-BOUNDS-CHECK-EXIT.
138600     EXIT.
      
138800 5700-WRITE-COMPLIANCE-RECORD.
138900     MOVE WS-SUBJECT-ID TO CP-SUBJECT-ID
139000     MOVE 'ICAO ANNEX 2' TO CP-STANDARD-NAME
139100     MOVE WS-COMPLIANT-IND TO CP-IS-COMPLIANT
139200     MOVE WS-VIOLATION-COUNT TO CP-VIOLATION-COUNT
139300     PERFORM 5710-CLEAR-VIOLATION-TEXT
139400         THRU 5719-CLEAR-VIOLATION-TEXT-EXIT
139500         VARYING WS-VIO-SUBSCRIPT FROM WS-VIOLATION-COUNT BY 1
139600         UNTIL WS-VIO-SUBSCRIPT > 5
139700     WRITE CP-RECORD
139800     IF WS-COMPLRES-STATUS NOT = '00'
139900         GO TO EOJ9900-ABEND
140000     END-IF
140100     ADD 1 TO WS-CMP-WRITE-CNT.
140200 5799-WRITE-COMPLIANCE-RECORD-EXIT.
140300     EXIT.
      
140500 5710-CLEAR-VIOLATION-TEXT.
140600     MOVE SPACES TO CP-VIO-TEXT (WS-VIO-SUBSCRIPT).
140700 5719-CLEAR-VIOLATION-TEXT-EXIT.
140800     EXIT.
140900 EJECT
141000******************************************************************
141100*     6000  --  ROUTE-SEGMENT OCCUPANCY TRACKING (CONTROL BREAK) *
141200******************************************************************
      
141400 6000-TRACK-SEGMENTS.
141500     IF CT-SEG-COUNT = ZERO
141600         GO TO 6099-TRACK-SEGMENTS-EXIT
141700     END-IF
141800     PERFORM 6100-ASSIGN-VEHICLE-SEGMENT
141900         THRU 6199-ASSIGN-VEHICLE-SEGMENT-EXIT
142000         VARYING CT-VEH-IDX FROM 1 BY 1
142100         UNTIL CT-VEH-IDX > CT-VEH-COUNT
142200     PERFORM 6500-WRITE-SEGMENT-OCCUPANCY
142300         THRU 6599-WRITE-SEGMENT-OCCUPANCY-EXIT
142400         VARYING CT-SEG-IDX FROM 1 BY 1
142500         UNTIL CT-SEG-IDX > CT-SEG-COUNT.
142600 6099-TRACK-SEGMENTS-EXIT.
142700     EXIT.
      
142900 6100-ASSIGN-VEHICLE-SEGMENT.
143000*    A VEHICLE ALREADY WORKING A SEGMENT KEEPS IT WHEN STILL
143100*    WITHIN THE SEGMENT-ASSIGNMENT THRESHOLD (TKT-88177); ONLY A
143200*    VEHICLE WITH NO CURRENT SEGMENT, OR ONE THAT HAS DRIFTED
143300*    BEYOND TOLERANCE, IS REASSIGNED TO ITS NEAREST SEGMENT.
143400     MOVE 'N' TO WS-CURRENT-SEG-OK-IND
143500     IF CT-VEH-SEG-ID (CT-VEH-IDX) NOT = SPACES
143600         PERFORM 6110-CHECK-CURRENT-SEGMENT
143700             THRU 6119-CHECK-CURRENT-SEGMENT-EXIT
143800             VARYING CT-SEG-IDX FROM 1 BY 1
143900             UNTIL CT-SEG-IDX > CT-SEG-COUNT
144000     END-IF
144100     IF WS-CURRENT-SEG-IS-OK
144200         SET CT-SEG-IDX TO WS-CURRENT-SEG-IDX
144300         ADD 1 TO CT-SEG-VEH-COUNT (CT-SEG-IDX)
144400     ELSE
144500         PERFORM 6200-FIND-NEAREST-SEGMENT
144600             THRU 6299-FIND-NEAREST-SEGMENT-EXIT
144700         IF WS-SEG-WAS-FOUND
144800             SET CT-SEG-IDX TO WS-NEAREST-SEG-IDX
144900             MOVE CT-SEG-ID (CT-SEG-IDX) TO CT-VEH-SEG-ID (CT-VEH-IDX)
145000             ADD 1 TO CT-SEG-VEH-COUNT (CT-SEG-IDX)
145050         ELSE
145060*            2025-11-24  RPP  TKT-88203  NO SEGMENT QUALIFIED --
145070*            THE VEHICLE'S OLD SEGMENT ID MUST NOT SURVIVE, OR IT
145080*            WOULD KEEP OCCUPYING A SEGMENT IT HAS DRIFTED OUT OF.
145090             MOVE SPACES TO CT-VEH-SEG-ID (CT-VEH-IDX)
145100         END-IF
145200     END-IF.
145300 6199-ASSIGN-VEHICLE-SEGMENT-EXIT.
145400     EXIT.
      
145600 6110-CHECK-CURRENT-SEGMENT.
145700     IF CT-SEG-ID (CT-SEG-IDX) = CT-VEH-SEG-ID (CT-VEH-IDX)
145800         SET WS-CURRENT-SEG-IDX TO CT-SEG-IDX
145900         MOVE CT-VEH-LATITUDE (CT-VEH-IDX) TO WS-LAT1
146000         MOVE CT-VEH-LONGITUDE (CT-VEH-IDX) TO WS-LON1
146100         MOVE CT-SEG-START-LAT (CT-SEG-IDX) TO WS-LAT2
146200         MOVE CT-SEG-START-LON (CT-SEG-IDX) TO WS-LON2
146300         MOVE ZERO TO WS-ALT1
146400         MOVE ZERO TO WS-ALT2
146500         PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
146600             THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
146700         MOVE WS-HORIZ-DIST TO WS-DIST-TO-START
146800         MOVE CT-SEG-END-LAT (CT-SEG-IDX) TO WS-LAT2
146900         MOVE CT-SEG-END-LON (CT-SEG-IDX) TO WS-LON2
147000         PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
147100             THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
147200         MOVE WS-HORIZ-DIST TO WS-DIST-TO-END
147300         IF WS-DIST-TO-START < WS-DIST-TO-END
147400             MOVE WS-DIST-TO-START TO WS-CURRENT-SEG-DIST
147500         ELSE
147600             MOVE WS-DIST-TO-END TO WS-CURRENT-SEG-DIST
147700         END-IF
147800         IF WS-CURRENT-SEG-DIST <= CT-SEGMENT-THRESHOLD
147900             MOVE 'Y' TO WS-CURRENT-SEG-OK-IND
148000         END-IF
148100     END-IF.
148200 6119-CHECK-CURRENT-SEGMENT-EXIT.
148300     EXIT.
      
148500 6200-FIND-NEAREST-SEGMENT.
148600     MOVE 'N' TO WS-SEG-FOUND-IND
148700     MOVE 999999.99 TO WS-NEAREST-SEG-DIST
148800     PERFORM 6210-CHECK-ONE-SEGMENT
148900         THRU 6219-CHECK-ONE-SEGMENT-EXIT
149000         VARYING CT-SEG-IDX FROM 1 BY 1
149100         UNTIL CT-SEG-IDX > CT-SEG-COUNT.
149200 6299-FIND-NEAREST-SEGMENT-EXIT.
149300     EXIT.
      
149500 6210-CHECK-ONE-SEGMENT.
149600     IF CT-SEG-IS-ACTIVE (CT-SEG-IDX)
149700         MOVE CT-VEH-LATITUDE (CT-VEH-IDX) TO WS-LAT1
149800         MOVE CT-VEH-LONGITUDE (CT-VEH-IDX) TO WS-LON1
149900         MOVE CT-SEG-START-LAT (CT-SEG-IDX) TO WS-LAT2
150000         MOVE CT-SEG-START-LON (CT-SEG-IDX) TO WS-LON2
150100         MOVE ZERO TO WS-ALT1
150200         MOVE ZERO TO WS-ALT2
150300         PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
150400             THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
150500         MOVE WS-HORIZ-DIST TO WS-DIST-TO-START
150600         MOVE CT-SEG-END-LAT (CT-SEG-IDX) TO WS-LAT2
150700         MOVE CT-SEG-END-LON (CT-SEG-IDX) TO WS-LON2
150800         PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
150900             THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT
151000         MOVE WS-HORIZ-DIST TO WS-DIST-TO-END
151100         IF WS-DIST-TO-START < WS-DIST-TO-END
151200             MOVE WS-DIST-TO-START TO WS-DIST-TO-NEAREST-END
151300         ELSE
151400             MOVE WS-DIST-TO-END TO WS-DIST-TO-NEAREST-END
151500         END-IF
151600         IF WS-DIST-TO-NEAREST-END < WS-NEAREST-SEG-DIST
151700             MOVE WS-DIST-TO-NEAREST-END TO WS-NEAREST-SEG-DIST
151800             SET WS-NEAREST-SEG-IDX TO CT-SEG-IDX
151900             MOVE 'Y' TO WS-SEG-FOUND-IND
152000         END-IF
152100     END-IF.
152200 6219-CHECK-ONE-SEGMENT-EXIT.
152300     EXIT.
      
152500 6300-CHECK-SEGMENT-COMPLIANCE.
152600*    UNREPORTED EXTENSION POINT -- THE OCCUPANCY EXTRACT DOES NOT
152700*    CARRY PER-VEHICLE ALTITUDE/SPEED COMPLIANCE TODAY, BUT THE
152800*    FLAGS ARE COMPUTED HERE SO A FUTURE DASHBOARD COLUMN CAN BE
152900*    ADDED WITHOUT REVISITING THE SEGMENT-ASSIGNMENT LOGIC.
153000     MOVE 'Y' TO WS-CURRENT-SEG-OK-IND
153100     COMPUTE WS-SEG-ALT-DIFF =
153200         CT-VEH-ALTITUDE (CT-VEH-IDX) - CT-SEG-ALTITUDE (CT-SEG-IDX)
153300     IF WS-SEG-ALT-DIFF < ZERO
153400         COMPUTE WS-SEG-ALT-DIFF = ZERO - WS-SEG-ALT-DIFF
153500     END-IF
153600     IF WS-SEG-ALT-DIFF > CT-SEG-ALT-TOLERANCE
153700         MOVE 'N' TO WS-CURRENT-SEG-OK-IND
153800     END-IF
153900     COMPUTE WS-SEG-SPD-LIMIT-TOLER =
154000         CT-SEG-SPEED-LIMIT (CT-SEG-IDX) * CT-SEG-SPD-TOLER-PCT
154100     IF CT-VEH-VELOCITY (CT-VEH-IDX) > WS-SEG-SPD-LIMIT-TOLER
154200         MOVE 'N' TO WS-CURRENT-SEG-OK-IND
154300     END-IF.
154400 6399-CHECK-SEGMENT-COMPLIANCE-EXIT.
154500     EXIT.

155200 6500-WRITE-SEGMENT-OCCUPANCY.
155300     MOVE CT-SEG-ID (CT-SEG-IDX) TO SO-SEGMENT-ID
155400     MOVE CT-SEG-VEH-COUNT (CT-SEG-IDX) TO SO-VEHICLE-COUNT
155500     IF CT-SEG-VEH-COUNT (CT-SEG-IDX) >= CT-SEG-MAX-VEH (CT-SEG-IDX)
155600         MOVE 'Y' TO SO-AT-CAPACITY
155700     ELSE
155800         MOVE 'N' TO SO-AT-CAPACITY
155900     END-IF
156000     WRITE SO-RECORD
156100     IF WS-SEGOCCUP-STATUS NOT = '00'
156200         GO TO EOJ9900-ABEND
156300     END-IF
156400     ADD 1 TO WS-OCC-WRITE-CNT.
156500 6599-WRITE-SEGMENT-OCCUPANCY-EXIT.
156600     EXIT.
156700 EJECT
156800******************************************************************
156900*         8000  --  SHARED GEOMETRY SUBROUTINES                  *
157000******************************************************************
      
157200 8000-COMPUTE-HORIZONTAL-DISTANCE.
157300*    HAVERSINE GREAT-CIRCLE DISTANCE BETWEEN (WS-LAT1,WS-LON1)
157400*    AND (WS-LAT2,WS-LON2), IN METRES, VIA CTSQRT/CTTRIG/CTATAN
157500*    SINCE THIS COMPILER HAS NO INTRINSIC SQRT/SIN/COS/ATAN.
157600     COMPUTE WS-DELTA-LAT = WS-LAT2 - WS-LAT1
157700     COMPUTE WS-DELTA-LON = WS-LON2 - WS-LON1
157800     DIVIDE WS-DELTA-LAT BY 2 GIVING WS-HALF-DELTA-LAT
157900     DIVIDE WS-DELTA-LON BY 2 GIVING WS-HALF-DELTA-LON
158000     MOVE WS-HALF-DELTA-LAT TO WS-TRIG-DEGREES
158100     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-TRIG-COSINE
158200     MOVE WS-TRIG-SINE TO WS-HAV-SIN-DLAT2
158300     MOVE WS-LAT1 TO WS-TRIG-DEGREES
158400     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-TRIG-COSINE
158500     MOVE WS-TRIG-COSINE TO WS-HAV-COS-LAT1
158600     MOVE WS-LAT2 TO WS-TRIG-DEGREES
158700     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-TRIG-COSINE
158800     MOVE WS-TRIG-COSINE TO WS-HAV-COS-LAT2
158900     MOVE WS-HALF-DELTA-LON TO WS-TRIG-DEGREES
159000     CALL 'CTTRIG' USING WS-TRIG-DEGREES WS-TRIG-SINE WS-TRIG-COSINE
159100     MOVE WS-TRIG-SINE TO WS-HAV-SIN-DLON2
159200     COMPUTE WS-HAV-A ROUNDED =
159300         (WS-HAV-SIN-DLAT2 * WS-HAV-SIN-DLAT2) +
159400         (WS-HAV-COS-LAT1 * WS-HAV-COS-LAT2 *
159500          WS-HAV-SIN-DLON2 * WS-HAV-SIN-DLON2)
159600     IF WS-HAV-A < ZERO
159700         MOVE ZERO TO WS-HAV-A
159800     END-IF
159900     IF WS-HAV-A > 1
160000         MOVE 1 TO WS-HAV-A
160100     END-IF
160200     COMPUTE WS-HAV-1-MINUS-A = 1 - WS-HAV-A
160300     MOVE WS-HAV-A TO WS-SQRT-ARGUMENT
160400     CALL 'CTSQRT' USING WS-SQRT-ARGUMENT WS-SQRT-RESULT
160500     MOVE WS-SQRT-RESULT TO WS-HAV-SQRT-A
160600     MOVE WS-HAV-1-MINUS-A TO WS-SQRT-ARGUMENT
160700     CALL 'CTSQRT' USING WS-SQRT-ARGUMENT WS-SQRT-RESULT
160800     MOVE WS-SQRT-RESULT TO WS-HAV-SQRT-1-MINUS-A
160900     IF WS-HAV-SQRT-1-MINUS-A = ZERO
161000         MOVE 0.000000001 TO WS-HAV-SQRT-1-MINUS-A
161100     END-IF
161200     COMPUTE WS-HAV-RATIO ROUNDED =
161300         WS-HAV-SQRT-A / WS-HAV-SQRT-1-MINUS-A
161400     MOVE WS-HAV-RATIO TO WS-ATAN-ARGUMENT
161500     CALL 'CTATAN' USING WS-ATAN-ARGUMENT WS-ATAN-RESULT
161600     COMPUTE WS-HAV-CENTRAL-ANGLE ROUNDED = WS-ATAN-RESULT * 2
161700     COMPUTE WS-HORIZ-DIST ROUNDED =
161800         CT-EARTH-RADIUS-M * WS-HAV-CENTRAL-ANGLE.
161900 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT.
162000     EXIT.
      
162200 8100-COMPUTE-VERTICAL-DISTANCE.
162300     COMPUTE WS-VERT-DIST = WS-ALT2 - WS-ALT1
162400     IF WS-VERT-DIST < ZERO
162500         COMPUTE WS-VERT-DIST = ZERO - WS-VERT-DIST
162600     END-IF.
162700 8199-COMPUTE-VERTICAL-DISTANCE-EXIT.
162800     EXIT.
      
163000 8200-COMPUTE-3D-DISTANCE.
163100     COMPUTE WS-3D-DIST-SQ ROUNDED =
163200         (WS-HORIZ-DIST * WS-HORIZ-DIST) +
163300         (WS-VERT-DIST * WS-VERT-DIST)
163400     MOVE WS-3D-DIST-SQ TO WS-SQRT-ARGUMENT
163500     CALL 'CTSQRT' USING WS-SQRT-ARGUMENT WS-SQRT-RESULT
163600     MOVE WS-SQRT-RESULT TO WS-3D-DIST.
163700 8299-COMPUTE-3D-DISTANCE-EXIT.
163800     EXIT.
      
164000 8300-COMPUTE-SEGMENT-LENGTH.
164100     MOVE CT-SEG-START-LAT (CT-SEG-IDX) TO WS-LAT1
164200     MOVE CT-SEG-START-LON (CT-SEG-IDX) TO WS-LON1
164300     MOVE CT-SEG-END-LAT (CT-SEG-IDX) TO WS-LAT2
164400     MOVE CT-SEG-END-LON (CT-SEG-IDX) TO WS-LON2
164500     MOVE ZERO TO WS-ALT1
164600     MOVE ZERO TO WS-ALT2
164700     PERFORM 8000-COMPUTE-HORIZONTAL-DISTANCE
164800         THRU 8099-COMPUTE-HORIZONTAL-DISTANCE-EXIT.
164900 8399-COMPUTE-SEGMENT-LENGTH-EXIT.
165000     EXIT.
      
165200 8400-NORMALIZE-HEADING.
165300*    ((H MOD 360) + 360) MOD 360 -- FORCED POSITIVE VIA REPEATED
165400*    ADD/SUBTRACT SINCE THIS COMPILER'S MOD OPERATOR REQUIRES
165500*    INTEGER OPERANDS AND HEADING CARRIES A DECIMAL PLACE.
165600     MOVE WS-HEADING-RAW TO WS-HEADING-NORMALIZED
165700     PERFORM 8410-WRAP-HEADING-HIGH
165800         THRU 8419-WRAP-HEADING-HIGH-EXIT
165900         UNTIL WS-HEADING-NORMALIZED >= ZERO
166000     PERFORM 8420-WRAP-HEADING-LOW
166100         THRU 8429-WRAP-HEADING-LOW-EXIT
166200         UNTIL WS-HEADING-NORMALIZED < 360.
166300 8499-NORMALIZE-HEADING-EXIT.
166400     EXIT.
      
166600 8410-WRAP-HEADING-HIGH.
166700     ADD 360 TO WS-HEADING-NORMALIZED.
166800 8419-WRAP-HEADING-HIGH-EXIT.
166900     EXIT.
      
167100 8420-WRAP-HEADING-LOW.
167200     SUBTRACT 360 FROM WS-HEADING-NORMALIZED.
167300 8429-WRAP-HEADING-LOW-EXIT.
167400     EXIT.
167500 EJECT
167600******************************************************************
167700*                      END-OF-JOB PROCESSING                     *
167800******************************************************************
      
168000 EOJ9000-CLOSE-FILES.
168100     CLOSE VEHICLE-FILE
168200           CITY-MAP-FILE
168300           OBSTACLE-FILE
168400           RESTRICTED-ZONE-FILE
168500           ROUTE-SEGMENT-FILE
168600           VIOLATION-REPORT-FILE
168700           COLLISION-RISK-FILE
168800           COMPLIANCE-RESULT-FILE
168900           SEGMENT-OCCUPANCY-FILE
169000     GO TO EOJ9999-EXIT.
      
169200 EOJ9900-ABEND.
169300     DISPLAY 'CTATCRUL - ABNORMAL TERMINATION - FILE STATUS ERROR'
169400     CLOSE VEHICLE-FILE
169500           CITY-MAP-FILE
169600           OBSTACLE-FILE
169700           RESTRICTED-ZONE-FILE
169800           ROUTE-SEGMENT-FILE
169900           VIOLATION-REPORT-FILE
170000           COLLISION-RISK-FILE
170100           COMPLIANCE-RESULT-FILE
170200           SEGMENT-OCCUPANCY-FILE
170300     MOVE 16 TO RETURN-CODE.
      
170500 EOJ9999-EXIT.
170600     EXIT.
      
