000100******************************************************************
000200*    CTSEGREC -- ROUTE-SEGMENT-FILE RECORD LAYOUT               *
000300*    ONE RECORD PER ROUTE SEGMENT IN THE CITY'S ROUTE NETWORK.  *
000400*    LOADED AT 1200-LOAD-REFERENCE-TABLES INTO                   *
000500*    CT-SEGMENT-TABLE.                                           *
000600*                                                                *
000700*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000800******************************************************************
000900
001000     01  ROUTE-SEGMENT-REC.
001100         05  SEGMENT-ID              PIC X(36).
001200         05  ROUTE-ID                PIC X(36).
001300         05  START-LATITUDE          PIC S9(3)V9(6) COMP-3.
001400         05  START-LONGITUDE         PIC S9(3)V9(6) COMP-3.
001500         05  END-LATITUDE            PIC S9(3)V9(6) COMP-3.
001600         05  END-LONGITUDE           PIC S9(3)V9(6) COMP-3.
001700         05  SEG-DIRECTION           PIC X(7).
001800         05  SEG-ALTITUDE            PIC S9(5)V9(2) COMP-3.
001900         05  SEG-SPEED-LIMIT         PIC S9(3)V9(2) COMP-3.
002000         05  SEG-MAX-VEHICLES        PIC 9(4) COMP-3.
002100         05  SEG-ACTIVE              PIC X(1).
002200         05  FILLER                  PIC X(10).
