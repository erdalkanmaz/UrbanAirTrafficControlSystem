000100******************************************************************
000200*                                                                *
000300*    CTCONSTS -- CITY TRAFFIC AUTHORITY NAMED CONSTANTS          *
000400*                                                                *
000500*    HOLDS THE FIXED VALUES USED BY THE ATC RULE ENGINE:         *
000600*    ALTITUDE LAYER BANDS, ICAO SEPARATION MINIMUMS, THE         *
000700*    COLLISION CHECK RADIUS, SEGMENT TOLERANCES AND THE          *
000800*    ROUTE-NETWORK REFERENCE SPACING FIGURES.  KEEP THIS         *
000900*    COPYBOOK IN SYNC WITH THE ICAO ANNEX 2 STANDARD -- DO       *
001000*    NOT HARDCODE THESE VALUES ELSEWHERE.                        *
001100*                                                                *
001200*    2025-11-03  RPP  TKT-88104  INITIAL VERSION FOR ATC-1       *
001300*                     RULE ENGINE CUTOVER.                       *
001400*                                                                *
001500******************************************************************
001600
001700     01  CT-LAYER-CONSTANTS.
001800         05  CT-LAYER1-FLOOR         PIC S9(5)V9(2) COMP-3
001900                                     VALUE +0.00.
002000         05  CT-LAYER1-CEILING       PIC S9(5)V9(2) COMP-3
002100                                     VALUE +60.00.
002200         05  CT-LAYER1-SPEED-LIMIT   PIC S9(3)V9(2) COMP-3
002300                                     VALUE +15.00.
002400         05  CT-LAYER2-CEILING       PIC S9(5)V9(2) COMP-3
002500                                     VALUE +120.00.
002600         05  CT-LAYER2-SPEED-LIMIT   PIC S9(3)V9(2) COMP-3
002700                                     VALUE +25.00.
002800         05  CT-LAYER3-CEILING       PIC S9(5)V9(2) COMP-3
002900                                     VALUE +180.00.
003000         05  CT-LAYER3-SPEED-LIMIT   PIC S9(3)V9(2) COMP-3
003100                                     VALUE +35.00.
003150         05  FILLER                  PIC X(08).
003200
003300     01  CT-RULE-ENGINE-CONSTANTS.
003400         05  CT-DFLT-TOLERANCE       PIC S9(3)V9(2) COMP-3
003500                                     VALUE +5.00.
003600         05  CT-DFLT-ENTRY-ALT-OFF   PIC S9(5)V9(2) COMP-3
003700                                     VALUE +10.00.
003800         05  CT-DFLT-EXIT-ALT-OFF    PIC S9(5)V9(2) COMP-3
003900                                     VALUE +10.00.
004000         05  CT-DFLT-ENTRY-SPD-LIM   PIC S9(3)V9(2) COMP-3
004100                                     VALUE +5.00.
004200         05  CT-DFLT-EXIT-SPD-LIM    PIC S9(3)V9(2) COMP-3
004300                                     VALUE +3.00.
004350         05  FILLER                  PIC X(08).
004400
004500     01  CT-COLLISION-CONSTANTS.
004600         05  CT-CHECK-RADIUS         PIC S9(7)V9(2) COMP-3
004700                                     VALUE +500.00.
004800         05  CT-LAYER-DIFF-WAIVE     PIC S9(5)V9(2) COMP-3
004900                                     VALUE +100.00.
005000         05  CT-LAYER-DIFF-DICEY     PIC S9(5)V9(2) COMP-3
005100                                     VALUE +60.00.
005200         05  CT-LAYER-HORIZ-WAIVE    PIC S9(5)V9(2) COMP-3
005300                                     VALUE +100.00.
005400         05  CT-LOW-RISK-THRESHOLD   PIC S9(1)V9(3) COMP-3
005500                                     VALUE +0.300.
005600         05  CT-PROJECTION-SECONDS   PIC S9(3)V9(2) COMP-3
005700                                     VALUE +30.00.
005800         05  CT-DIST-FACTOR-WT       PIC S9(1)V9(2) COMP-3
005900                                     VALUE +0.40.
006000         05  CT-HORIZ-FACTOR-WT      PIC S9(1)V9(2) COMP-3
006100                                     VALUE +0.30.
006200         05  CT-VERT-FACTOR-WT       PIC S9(1)V9(2) COMP-3
006300                                     VALUE +0.20.
006400         05  CT-SPEED-FACTOR-WT      PIC S9(1)V9(2) COMP-3
006500                                     VALUE +0.10.
006600         05  CT-FUTURE-FACTOR-WT     PIC S9(1)V9(2) COMP-3
006700                                     VALUE +0.30.
006800         05  CT-DFLT-MAX-SPEED       PIC S9(3)V9(2) COMP-3
006900                                     VALUE +50.00.
006950         05  FILLER                  PIC X(08).
007000
007100     01  CT-ICAO-CONSTANTS.
007200         05  CT-MIN-HORIZ-SEP        PIC S9(5)V9(2) COMP-3
007300                                     VALUE +50.00.
007400         05  CT-MIN-VERT-SEP         PIC S9(5)V9(2) COMP-3
007500                                     VALUE +10.00.
007600         05  CT-COMM-RANGE           PIC S9(7)V9(2) COMP-3
007700                                     VALUE +5000.00.
007750         05  FILLER                  PIC X(08).
007800
007900     01  CT-SEGMENT-CONSTANTS.
008000         05  CT-SEG-ALT-TOLERANCE    PIC S9(5)V9(2) COMP-3
008100                                     VALUE +5.00.
008200         05  CT-SEG-SPD-TOLER-PCT    PIC S9(1)V9(2) COMP-3
008300                                     VALUE +1.10.
008400         05  CT-SEG-DFLT-MAX-VEH     PIC 9(4) COMP-3
008500                                     VALUE 50.
008550         05  FILLER                  PIC X(08).
008600
008700     01  CT-NETWORK-CONSTANTS.
008800         05  CT-MAIN-ST-SPACING      PIC S9(5)V9(2) COMP-3
008900                                     VALUE +50.00.
009000         05  CT-SIDE-ST-SPACING      PIC S9(5)V9(2) COMP-3
009100                                     VALUE +25.00.
009200         05  CT-MAIN-ST-ALTITUDE     PIC S9(5)V9(2) COMP-3
009300                                     VALUE +100.00.
009400         05  CT-SIDE-ST-ALTITUDE     PIC S9(5)V9(2) COMP-3
009500                                     VALUE +75.00.
009600         05  CT-MAIN-ST-CONN-OFFSET  PIC S9(5)V9(2) COMP-3
009700                                     VALUE +25.00.
009750         05  FILLER                  PIC X(08).
009800
009900     01  CT-MISC-CONSTANTS.
010000         05  CT-EARTH-RADIUS-M       PIC S9(7) COMP-3
010100                                     VALUE +6371000.
010200         05  CT-OBSTACLE-MARGIN      PIC S9(5)V9(2) COMP-3
010300                                     VALUE +10.00.
010400         05  CT-LOW-FUEL-THRESHOLD   PIC S9(3)V9(2) COMP-3
010500                                     VALUE +20.00.
010600         05  CT-SEGMENT-THRESHOLD    PIC S9(5)V9(2) COMP-3
010700                                     VALUE +25.00.
010750         05  FILLER                  PIC X(08).
