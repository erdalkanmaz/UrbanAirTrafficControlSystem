000100******************************************************************
000200*    CTMAPREC -- CITY-MAP-FILE RECORD LAYOUT                    *
000300*    ONE RECORD PER RUN -- THE AIRSPACE BOUNDING BOX FOR THE     *
000400*    CITY THIS CYCLE IS BEING RUN FOR.  LOADED AT                *
000500*    1200-LOAD-REFERENCE-TABLES INTO CT-MAP-BOUNDS-AREA.         *
000600*                                                                *
000700*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000800******************************************************************
000900
001000     01  CITY-MAP-REC.
001100         05  CITY-NAME               PIC X(30).
001200         05  MIN-LATITUDE            PIC S9(3)V9(6) COMP-3.
001300         05  MAX-LATITUDE            PIC S9(3)V9(6) COMP-3.
001400         05  MIN-LONGITUDE           PIC S9(3)V9(6) COMP-3.
001500         05  MAX-LONGITUDE           PIC S9(3)V9(6) COMP-3.
001600         05  FILLER                  PIC X(10).
