000100******************************************************************
000200*    CTMAPTBL -- WORKING REFERENCE TABLES                       *
000300*    CITY-MAP-BOUNDS, OBSTACLE, RESTRICTED-ZONE AND ROUTE-      *
000400*    SEGMENT ARE ALL READ ONCE AT START OF RUN (1200-LOAD-      *
000500*    REFERENCE-TABLES) SINCE THEY DO NOT CHANGE WITHIN A        *
000600*    CYCLE.  CT-SEG-VEH-COUNT IS THE CONTROL-BREAK ACCUMULATOR  *
000700*    KEPT PARALLEL TO CT-SEGMENT-TABLE, ONE COUNT PER SEGMENT.  *
000800*                                                                *
000900*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
001000******************************************************************
001100
001200     01  CT-MAP-BOUNDS-AREA.
001300         05  CT-MAP-LOADED-IND       PIC X(1) VALUE 'N'.
001400             88  CT-MAP-IS-LOADED        VALUE 'Y'.
001500         05  CT-MAP-CITY-NAME        PIC X(30).
001600         05  CT-MAP-MIN-LATITUDE     PIC S9(3)V9(6) COMP-3.
001700         05  CT-MAP-MAX-LATITUDE     PIC S9(3)V9(6) COMP-3.
001800         05  CT-MAP-MIN-LONGITUDE    PIC S9(3)V9(6) COMP-3.
001900         05  CT-MAP-MAX-LONGITUDE    PIC S9(3)V9(6) COMP-3.
001950         05  FILLER                  PIC X(08).
002000
002100     01  CT-OBSTACLE-TABLE.
002200         05  CT-OBS-COUNT            PIC S9(4) COMP-3 VALUE ZERO.
002300         05  CT-OBS-ENTRY OCCURS 500 TIMES
002400                         INDEXED BY CT-OBS-IDX.
002500             10  CT-OBS-ID           PIC X(36).
002600             10  CT-OBS-TYPE         PIC X(10).
002700             10  CT-OBS-LATITUDE     PIC S9(3)V9(6) COMP-3.
002800             10  CT-OBS-LONGITUDE    PIC S9(3)V9(6) COMP-3.
002900             10  CT-OBS-ALTITUDE     PIC S9(5)V9(2) COMP-3.
003000             10  CT-OBS-HEIGHT       PIC S9(5)V9(2) COMP-3.
003100             10  CT-OBS-RADIUS       PIC S9(5)V9(2) COMP-3.
003200             10  CT-OBS-WIDTH        PIC S9(5)V9(2) COMP-3.
003300             10  CT-OBS-LENGTH       PIC S9(5)V9(2) COMP-3.
003350         05  FILLER                  PIC X(08).
003400
003500     01  CT-ZONE-TABLE.
003600         05  CT-ZONE-COUNT           PIC S9(3) COMP-3 VALUE ZERO.
003700         05  CT-ZONE-ENTRY OCCURS 200 TIMES
003800                         INDEXED BY CT-ZONE-IDX.
003900             10  CT-ZONE-ID          PIC X(36).
004000             10  CT-ZONE-TYPE        PIC X(11).
004100             10  CT-ZONE-MIN-ALT     PIC S9(5)V9(2) COMP-3.
004200             10  CT-ZONE-MAX-ALT     PIC S9(5)V9(2) COMP-3.
004300             10  CT-ZONE-BND-COUNT   PIC 9(2) COMP-3.
004400             10  CT-ZONE-BOUNDARY OCCURS 20 TIMES
004500                             INDEXED BY CT-ZB-IDX.
004600                 15  CT-ZB-LATITUDE  PIC S9(3)V9(6) COMP-3.
004700                 15  CT-ZB-LONGITUDE PIC S9(3)V9(6) COMP-3.
004750         05  FILLER                  PIC X(08).
004800
004900     01  CT-SEGMENT-TABLE.
005000         05  CT-SEG-COUNT            PIC S9(4) COMP-3 VALUE ZERO.
005100         05  CT-SEG-ENTRY OCCURS 1000 TIMES
005200                         INDEXED BY CT-SEG-IDX.
005300             10  CT-SEG-ID           PIC X(36).
005400             10  CT-SEG-ROUTE-ID     PIC X(36).
005500             10  CT-SEG-START-LAT    PIC S9(3)V9(6) COMP-3.
005600             10  CT-SEG-START-LON    PIC S9(3)V9(6) COMP-3.
005700             10  CT-SEG-END-LAT      PIC S9(3)V9(6) COMP-3.
005800             10  CT-SEG-END-LON      PIC S9(3)V9(6) COMP-3.
005900             10  CT-SEG-DIRECTION    PIC X(7).
006000             10  CT-SEG-ALTITUDE     PIC S9(5)V9(2) COMP-3.
006100             10  CT-SEG-SPEED-LIMIT  PIC S9(3)V9(2) COMP-3.
006200             10  CT-SEG-MAX-VEH      PIC 9(4) COMP-3.
006300             10  CT-SEG-ACTIVE-IND   PIC X(1).
006400                 88  CT-SEG-IS-ACTIVE    VALUE 'Y'.
006500             10  CT-SEG-VEH-COUNT    PIC 9(4) COMP-3 VALUE ZERO.
006550         05  FILLER                  PIC X(08).
006600
