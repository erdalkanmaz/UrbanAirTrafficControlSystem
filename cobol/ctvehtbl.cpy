000100******************************************************************
000200*    CTVEHTBL -- WORKING VEHICLE TABLE                          *
000300*    THE ENTIRE VEHICLE-FILE FOR THE CYCLE IS READ INTO THIS    *
000400*    TABLE AT 1300-LOAD-VEHICLE-TABLE (PRIMARY KEY VEHICLE-ID,  *
000500*    TABLE ORDER = FILE ORDER, NOT RE-SORTED) SO EVERY LATER    *
000600*    PASS -- LAYER CLASSIFY, RULE ENGINE, COLLISION SCAN,       *
000700*    ICAO COMPLIANCE, SEGMENT TRACKING -- WORKS OFF ONE COPY.   *
000800*    CT-VEH-LAYER / CT-VEH-SEG-ID ARE DERIVED, NOT PART OF THE  *
000900*    INPUT LAYOUT.                                              *
001000*                                                                *
001100*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
001200*    2025-11-18  RPP  TKT-88151  ADDED CT-VEH-LOW-FUEL-IND FOR   *
001300*                     FUTURE LOW-FUEL ADVISORY EXTENSION.        *
001400******************************************************************
001500
001600     01  CT-VEHICLE-TABLE.
001700         05  CT-VEH-COUNT            PIC S9(4) COMP-3 VALUE ZERO.
001800         05  CT-VEH-ENTRY OCCURS 1000 TIMES
001900                         INDEXED BY CT-VEH-IDX
002000                                    CT-VEH-IDX2.
002100             10  CT-VEH-ID           PIC X(36).
002200             10  CT-VEH-TYPE         PIC X(11).
002300             10  CT-VEH-STATUS       PIC X(10).
002400             10  CT-VEH-LATITUDE     PIC S9(3)V9(6) COMP-3.
002500             10  CT-VEH-LONGITUDE    PIC S9(3)V9(6) COMP-3.
002600             10  CT-VEH-ALTITUDE     PIC S9(5)V9(2) COMP-3.
002700             10  CT-VEH-VELOCITY     PIC S9(3)V9(2) COMP-3.
002800             10  CT-VEH-HEADING      PIC S9(3)V9(2) COMP-3.
002900             10  CT-VEH-FUEL-LEVEL   PIC S9(3)V9(2) COMP-3.
003000             10  CT-VEH-MAX-SPEED    PIC S9(3)V9(2) COMP-3.
003100             10  CT-VEH-MAX-ALT      PIC S9(5)V9(2) COMP-3.
003200             10  CT-VEH-PILOT-LIC    PIC X(20).
003300             10  CT-VEH-AUTOMATION   PIC X(9).
003400             10  CT-VEH-REG-NUMBER   PIC X(20).
003500             10  CT-VEH-SEG-ID       PIC X(36).
003600             10  CT-VEH-LAYER        PIC X(12).
003700                 88  CT-VEH-NO-LAYER      VALUE 'NONE'.
003800             10  CT-VEH-LOW-FUEL-IND PIC X(1).
003900                 88  CT-VEH-LOW-FUEL      VALUE 'Y'.
003950         05  FILLER                  PIC X(08).
004000