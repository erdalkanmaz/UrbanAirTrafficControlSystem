000100******************************************************************
000200*    CTVEHREC -- VEHICLE-FILE RECORD LAYOUT                     *
000300*    ONE RECORD PER VEHICLE PER CONTROL CYCLE, AS FED BY THE     *
000400*    FLEET TELEMETRY EXTRACT.  READ INTO CT-VEHICLE-TABLE AT     *
000500*    1300-LOAD-VEHICLE-TABLE, NOT PROCESSED DIRECTLY OFF THE     *
000600*    FD -- SEE CTVEHTBL.                                         *
000700*                                                                *
000800*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000900******************************************************************
001000
001100     01  VEHICLE-REC.
001200         05  VEHICLE-ID              PIC X(36).
001300         05  VEHICLE-TYPE            PIC X(11).
001400         05  VEHICLE-STATUS          PIC X(10).
001500         05  LATITUDE                PIC S9(3)V9(6) COMP-3.
001600         05  LONGITUDE               PIC S9(3)V9(6) COMP-3.
001700         05  ALTITUDE                PIC S9(5)V9(2) COMP-3.
001800         05  VELOCITY                PIC S9(3)V9(2) COMP-3.
001900         05  HEADING                 PIC S9(3)V9(2) COMP-3.
002000         05  FUEL-LEVEL              PIC S9(3)V9(2) COMP-3.
002100         05  MAX-SPEED               PIC S9(3)V9(2) COMP-3.
002200         05  MAX-ALTITUDE            PIC S9(5)V9(2) COMP-3.
002300         05  PILOT-LICENSE           PIC X(20).
002400         05  AUTOMATION-LEVEL        PIC X(9).
002500         05  REGISTRATION-NUMBER     PIC X(20).
002600         05  CURRENT-SEGMENT-ID      PIC X(36).
002700         05  FILLER                  PIC X(10).
