000100******************************************************************
000200*    CTZONREC -- RESTRICTED-ZONE-FILE RECORD LAYOUT             *
000300*    ONE RECORD PER RESTRICTED ZONE.  THE BOUNDARY POLYGON IS   *
000400*    CARRIED AS A FIXED 20-VERTEX GROUP -- ONLY THE FIRST        *
000500*    ZONE-BOUNDARY-COUNT ENTRIES ARE MEANINGFUL, THE REST ARE   *
000600*    ZERO-FILLED BY THE EXTRACT.  LOADED AT                      *
000700*    1200-LOAD-REFERENCE-TABLES INTO CT-ZONE-TABLE.              *
000800*                                                                *
000900*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
001000******************************************************************
001100
001200     01  RESTRICTED-ZONE-REC.
001300         05  ZONE-ID                 PIC X(36).
001400         05  ZONE-TYPE               PIC X(11).
001500         05  ZONE-MIN-ALTITUDE       PIC S9(5)V9(2) COMP-3.
001600         05  ZONE-MAX-ALTITUDE       PIC S9(5)V9(2) COMP-3.
001700         05  ZONE-BOUNDARY-COUNT     PIC 9(2) COMP-3.
001800         05  ZONE-BOUNDARY OCCURS 20 TIMES.
001900             10  ZB-LATITUDE         PIC S9(3)V9(6) COMP-3.
002000             10  ZB-LONGITUDE        PIC S9(3)V9(6) COMP-3.
002100         05  FILLER                  PIC X(10).
