000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTTRIG.
000300 AUTHOR. R PATTERSON.
000400 INSTALLATION. CITY TRAFFIC AUTHORITY DATA CENTER.
000500 DATE-WRITTEN. 11/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CTTRIG RETURNS THE SINE AND COSINE OF A SIGNED DECIMAL        *
001200*  DEGREE VALUE (VEHICLE HEADING OR LATITUDE/LONGITUDE ANGLE).   *
001300*  ARGUMENT IS FIRST REDUCED INTO -180 TO +180 DEGREES, THEN     *
001400*  CONVERTED TO RADIANS, THEN RUN THROUGH A FIXED-TERM           *
001500*  MACLAURIN SERIES -- THIS COMPILER HAS NO INTRINSIC FUNCTION   *
001600*  SIN OR COS.  USED BY THE FUTURE-POSITION PROJECTION IN THE    *
001700*  COLLISION ELEMENT AND BY THE HAVERSINE DISTANCE ELEMENT.      *
001800*                                                                *
001900*J    JCL..                                                      *
002000*     CALLED ONLY -- NOT RUN STANDALONE, NO JCL OF ITS OWN.      *
002100*                                                                *
002200*P    ENTRY PARAMETERS..                                         *
002300*     LK-TRIG-DEGREES    - ANGLE IN DEGREES (INPUT)              *
002400*     LK-TRIG-SINE       - SINE OF THE ANGLE (OUTPUT)             *
002500*     LK-TRIG-COSINE     - COSINE OF THE ANGLE (OUTPUT)           *
002600*                                                                *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002800*     NONE -- ALL DEGREE VALUES ARE VALID AFTER REDUCTION.       *
002900*                                                                *
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003100*     NONE.                                                      *
003200*                                                                *
003300*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003400*     WS-PI -- 3.141592654, DEGREES-TO-RADIANS FACTOR.           *
003500*     WS-FACT3/5/7/9 -- RECIPROCAL FACTORIALS FOR THE SERIES.    *
003600*                                                                *
003700*    CHANGE LOG..                                                *
003800*    ----------  --------  --------------------------------     *
003900*    1994-11-14  RPP       TKT-04412  INITIAL VERSION FOR THE    *
004000*                          BEARING-PROJECTION ELEMENT.           *
004100*    1997-09-19  DWK       TKT-05602  ADDED A NINTH-ORDER TERM   *
004200*                          TO BOTH SERIES -- ROUNDING DRIFT      *
004300*                          NOTICED ON HEADINGS NEAR 180.         *
004400*    1999-01-05  RPP       TKT-06001  Y2K REVIEW -- NO DATE      *
004500*                          FIELDS IN THIS ELEMENT, NO CHANGES    *
004600*                          REQUIRED, SIGNED OFF.                 *
004700*    2025-11-03  RPP       TKT-88104  CARRIED FORWARD FOR THE    *
004800*                          ATC RULE ENGINE CUTOVER, NO LOGIC     *
004900*                          CHANGE.                                *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 EJECT
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005750******************************************************************
005760*    2025-12-03  RPP  TKT-88240  DEGREE-WRAP BOUNDS PULLED OUT   *
005770*    OF TRIG-WORK-AREA TO STANDALONE 77-LEVELS -- THEY ARE       *
005780*    REDUCTION LIMITS, NOT PART OF THE SERIES ARITHMETIC.        *
005790******************************************************************
005800 77  WS-360                      PIC S9(5) COMP-3 VALUE +360.
005810 77  WS-180                      PIC S9(5) COMP-3 VALUE +180.
005820 01  FILLER                      PIC X(32)
005900         VALUE 'CTTRIG WORKING STORAGE BEGINS   '.
006000******************************************************************
006100*    SERIES CONSTANTS                                           *
006200******************************************************************
006300 01  TRIG-CONSTANTS.
006400     05  WS-PI                   PIC S9(1)V9(9) COMP-3
006500                                 VALUE 3.141592654.
006600     05  WS-DEG-TO-RAD           PIC S9(1)V9(9) COMP-3
006700                                 VALUE 0.017453293.
006800     05  WS-FACT3                PIC S9(1)V9(9) COMP-3
006900                                 VALUE 0.166666667.
007000     05  WS-FACT5                PIC S9(1)V9(9) COMP-3
007100                                 VALUE 0.008333333.
007200     05  WS-FACT7                PIC S9(1)V9(9) COMP-3
007300                                 VALUE 0.000198413.
007400     05  WS-FACT9                PIC S9(1)V9(9) COMP-3
007500                                 VALUE 0.000002756.
007600     05  WS-FACT2                PIC S9(1)V9(9) COMP-3
007700                                 VALUE 0.5.
007800     05  WS-FACT4                PIC S9(1)V9(9) COMP-3
007900                                 VALUE 0.041666667.
008000     05  WS-FACT6                PIC S9(1)V9(9) COMP-3
008100                                 VALUE 0.001388889.
008200     05  WS-FACT8                PIC S9(1)V9(9) COMP-3
008300                                 VALUE 0.000024802.
008350     05  FILLER                  PIC X(08).

008500******************************************************************
008600*    REDUCTION AND SERIES WORK AREA                              *
008700******************************************************************
008800 01  TRIG-WORK-AREA.
008900     05  WS-DEGREES-REDUCED      PIC S9(5)V9(6) COMP-3.
009000     05  WS-DEGREES-SPLIT REDEFINES WS-DEGREES-REDUCED.
009100         10  WS-DEG-WHOLE        PIC S9(5).
009200         10  WS-DEG-FRACTION     PIC 9(6).
009300     05  WS-RADIANS              PIC S9(3)V9(9) COMP-3.
009400     05  WS-RADIANS-SPLIT REDEFINES WS-RADIANS.
009500         10  WS-RAD-WHOLE        PIC S9(3).
009600         10  WS-RAD-FRACTION     PIC 9(9).
009700     05  WS-X2                   PIC S9(3)V9(9) COMP-3.
009800     05  WS-X2-SPLIT REDEFINES WS-X2.
009900         10  WS-X2-WHOLE         PIC S9(3).
010000         10  WS-X2-FRACTION      PIC 9(9).
010100     05  WS-X3                   PIC S9(3)V9(9) COMP-3.
010200     05  WS-X4                   PIC S9(3)V9(9) COMP-3.
010300     05  WS-X5                   PIC S9(3)V9(9) COMP-3.
010400     05  WS-X6                   PIC S9(3)V9(9) COMP-3.
010500     05  WS-X7                   PIC S9(3)V9(9) COMP-3.
010600     05  WS-X8                   PIC S9(3)V9(9) COMP-3.
010700     05  WS-X9                   PIC S9(3)V9(9) COMP-3.
010800     05  WS-SINE-ACCUM           PIC S9(1)V9(9) COMP-3.
010900     05  WS-COSINE-ACCUM         PIC S9(1)V9(9) COMP-3.
011150     05  FILLER                  PIC X(08).
011200 01  FILLER                      PIC X(32)
011300         VALUE 'CTTRIG WORKING STORAGE ENDS     '.
011400 EJECT
011500 LINKAGE SECTION.
011600 01  LK-TRIG-DEGREES             PIC S9(5)V9(6) COMP-3.
011700 01  LK-TRIG-SINE                PIC S9(1)V9(9) COMP-3.
011800 01  LK-TRIG-COSINE              PIC S9(1)V9(9) COMP-3.
011900 EJECT
012000 PROCEDURE DIVISION USING LK-TRIG-DEGREES
012100                          LK-TRIG-SINE
012200                          LK-TRIG-COSINE.
012300******************************************************************
012400*                        MAINLINE LOGIC                         *
012500******************************************************************
      
012700 0000-CONTROL-PROCESS.
012800     PERFORM 1000-REDUCE-ARGUMENT
012900         THRU 1099-REDUCE-ARGUMENT-EXIT
013000     PERFORM 2000-COMPUTE-POWERS
013100         THRU 2099-COMPUTE-POWERS-EXIT
013200     PERFORM 3000-COMPUTE-SINE
013300         THRU 3099-COMPUTE-SINE-EXIT
013400     PERFORM 4000-COMPUTE-COSINE
013500         THRU 4099-COMPUTE-COSINE-EXIT
013600     MOVE WS-SINE-ACCUM TO LK-TRIG-SINE
013700     MOVE WS-COSINE-ACCUM TO LK-TRIG-COSINE
013800     GOBACK.
013900 EJECT
014000******************************************************************
014100*         REDUCE DEGREES TO -180 THRU +180 AND TO RADIANS       *
014200******************************************************************
      
014400 1000-REDUCE-ARGUMENT.
014500     MOVE LK-TRIG-DEGREES TO WS-DEGREES-REDUCED
014600     PERFORM 1010-WRAP-HIGH
014700         THRU 1010-WRAP-HIGH-EXIT
014800         UNTIL WS-DEGREES-REDUCED NOT > WS-180
014900     PERFORM 1020-WRAP-LOW
015000         THRU 1020-WRAP-LOW-EXIT
015100         UNTIL WS-DEGREES-REDUCED NOT < -180
015200     MULTIPLY WS-DEGREES-REDUCED BY WS-DEG-TO-RAD
015300         GIVING WS-RADIANS ROUNDED.
015400 1099-REDUCE-ARGUMENT-EXIT.
015500     EXIT.
      
015700 1010-WRAP-HIGH.
015800     SUBTRACT WS-360 FROM WS-DEGREES-REDUCED.
015900 1010-WRAP-HIGH-EXIT.
016000     EXIT.
      
016200 1020-WRAP-LOW.
016300     ADD WS-360 TO WS-DEGREES-REDUCED.
016400 1020-WRAP-LOW-EXIT.
016500     EXIT.
016600 EJECT
016700******************************************************************
016800*         COMPUTE THE POWERS OF X USED BY BOTH SERIES           *
016900******************************************************************
      
017100 2000-COMPUTE-POWERS.
017200     MULTIPLY WS-RADIANS BY WS-RADIANS GIVING WS-X2 ROUNDED
017300     MULTIPLY WS-X2 BY WS-RADIANS GIVING WS-X3 ROUNDED
017400     MULTIPLY WS-X2 BY WS-X2 GIVING WS-X4 ROUNDED
017500     MULTIPLY WS-X4 BY WS-RADIANS GIVING WS-X5 ROUNDED
017600     MULTIPLY WS-X4 BY WS-X2 GIVING WS-X6 ROUNDED
017700     MULTIPLY WS-X6 BY WS-RADIANS GIVING WS-X7 ROUNDED
017800     MULTIPLY WS-X4 BY WS-X4 GIVING WS-X8 ROUNDED
017900     MULTIPLY WS-X8 BY WS-RADIANS GIVING WS-X9 ROUNDED.
018000 2099-COMPUTE-POWERS-EXIT.
018100     EXIT.
018200 EJECT
018300******************************************************************
018400*    SIN(X) = X - X3/3! + X5/5! - X7/7! + X9/9!                 *
018500******************************************************************
      
018700 3000-COMPUTE-SINE.
018800     MOVE WS-RADIANS TO WS-SINE-ACCUM
018900     MULTIPLY WS-X3 BY WS-FACT3 GIVING WS-X3 ROUNDED
019000     SUBTRACT WS-X3 FROM WS-SINE-ACCUM
019100     MULTIPLY WS-X5 BY WS-FACT5 GIVING WS-X5 ROUNDED
019200     ADD WS-X5 TO WS-SINE-ACCUM
019300     MULTIPLY WS-X7 BY WS-FACT7 GIVING WS-X7 ROUNDED
019400     SUBTRACT WS-X7 FROM WS-SINE-ACCUM
019500     MULTIPLY WS-X9 BY WS-FACT9 GIVING WS-X9 ROUNDED
019600     ADD WS-X9 TO WS-SINE-ACCUM.
019700 3099-COMPUTE-SINE-EXIT.
019800     EXIT.
019900 EJECT
020000******************************************************************
020100*    COS(X) = 1 - X2/2! + X4/4! - X6/6! + X8/8!                 *
020200******************************************************************
      
020400 4000-COMPUTE-COSINE.
020500     MOVE 1 TO WS-COSINE-ACCUM
020600     MULTIPLY WS-X2 BY WS-FACT2 GIVING WS-X2 ROUNDED
020700     SUBTRACT WS-X2 FROM WS-COSINE-ACCUM
020800     MULTIPLY WS-X4 BY WS-FACT4 GIVING WS-X4 ROUNDED
020900     ADD WS-X4 TO WS-COSINE-ACCUM
021000     MULTIPLY WS-X6 BY WS-FACT6 GIVING WS-X6 ROUNDED
021100     SUBTRACT WS-X6 FROM WS-COSINE-ACCUM
021200     MULTIPLY WS-X8 BY WS-FACT8 GIVING WS-X8 ROUNDED
021300     ADD WS-X8 TO WS-COSINE-ACCUM.
021400 4099-COMPUTE-COSINE-EXIT.
021500     EXIT.
