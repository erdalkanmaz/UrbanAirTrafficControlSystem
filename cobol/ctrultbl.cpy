000100******************************************************************
000200*    CTRULTBL -- WORKING RULE-ENGINE TABLE                      *
000300*    SEEDED AT 1000-INITIALIZATION WITH THE ENGINE'S DEFAULT    *
000400*    RULE SET (SEE 1160-SEED-DEFAULT-RULES) AND EVALUATED IN    *
000500*    DESCENDING CT-RULE-PRIORITY ORDER AT                       *
000600*    3100-EVALUATE-VEHICLE-RULES.  A DISABLED ENGINE            *
000700*    (CT-ENGINE-ENABLED = 'N') SHORT-CIRCUITS THE WHOLE PASS.   *
000800*                                                                *
000900*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
001000******************************************************************
001100
001200     01  CT-RULE-ENGINE-SWITCH.
001300         05  CT-ENGINE-ENABLED-IND   PIC X(1) VALUE 'Y'.
001400             88  CT-ENGINE-ENABLED       VALUE 'Y'.
001500             88  CT-ENGINE-DISABLED      VALUE 'N'.
001550         05  FILLER                  PIC X(08).
001600
001700     01  CT-RULE-TABLE.
001800         05  CT-RULE-COUNT           PIC S9(3) COMP-3 VALUE ZERO.
001900         05  CT-RULE-ENTRY OCCURS 20 TIMES
002000                         INDEXED BY CT-RULE-IDX.
002100             10  CT-RULE-NAME        PIC X(30).
002200             10  CT-RULE-TYPE        PIC X(11).
002300                 88  CT-RULE-IS-SPEED-LIMIT
002400                                     VALUE 'SPEED_LIMIT'.
002500                 88  CT-RULE-IS-ENTRY-EXIT
002600                                     VALUE 'ENTRY_EXIT'.
002700             10  CT-RULE-PRIORITY    PIC S9(3) COMP-3.
002800             10  CT-RULE-ACTIVE-IND  PIC X(1).
002900                 88  CT-RULE-IS-ACTIVE   VALUE 'Y'.
003000             10  CT-RULE-MAX-SPEED   PIC S9(3)V9(2) COMP-3.
003100             10  CT-RULE-MIN-SPEED   PIC S9(3)V9(2) COMP-3.
003200             10  CT-RULE-TOLERANCE   PIC S9(3)V9(2) COMP-3.
003300             10  CT-RULE-ENTRY-ALT-OFF
003400                                     PIC S9(5)V9(2) COMP-3.
003500             10  CT-RULE-EXIT-ALT-OFF
003600                                     PIC S9(5)V9(2) COMP-3.
003700             10  CT-RULE-ENTRY-SPD-LIM
003800                                     PIC S9(3)V9(2) COMP-3.
003900             10  CT-RULE-EXIT-SPD-LIM
004000                                     PIC S9(3)V9(2) COMP-3.
004050         05  FILLER                  PIC X(08).
004100