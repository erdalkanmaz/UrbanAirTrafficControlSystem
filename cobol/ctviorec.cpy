000100******************************************************************
000200*    CTVIOREC -- VIOLATION-REPORT-FILE OUTPUT RECORD            *
000300*    ONE RECORD PER RULE VIOLATION FOUND BY THE RULE ENGINE.    *
000400*    FIELD-SEPARATED WITH X'05' BYTES, SAME AS THIS SHOP'S      *
000500*    OTHER OFFLINE EXTRACT RECORDS -- SEE RP-RECORD HABITS.     *
000600*                                                                *
000700*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000800******************************************************************
000900
001000     01  VR-RECORD.
001100         05  VR-VEHICLE-ID           PIC X(36).
001200         05  FILLER                  PIC X(01) VALUE X'05'.
001300         05  VR-RULE-NAME            PIC X(30).
001400         05  FILLER                  PIC X(01) VALUE X'05'.
001500         05  VR-RULE-TYPE            PIC X(11).
001600         05  FILLER                  PIC X(01) VALUE X'05'.
001700         05  VR-RULE-PRIORITY        PIC S9(3) COMP-3.
001800         05  FILLER                  PIC X(01) VALUE X'05'.
001900         05  FILLER                  PIC X(20).
