000100******************************************************************
000200*    CTOCCREC -- SEGMENT-OCCUPANCY-FILE OUTPUT RECORD           *
000300*    ONE RECORD PER DISTINCT ROUTE SEGMENT -- THE CONTROL-      *
000400*    BREAK TOTAL WRITTEN AT END OF THE VEHICLE PASS.            *
000500*    FIELD-SEPARATED WITH X'05' BYTES.                          *
000600*                                                                *
000700*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000800******************************************************************
000900
001000     01  SO-RECORD.
001100         05  SO-SEGMENT-ID           PIC X(36).
001200         05  FILLER                  PIC X(01) VALUE X'05'.
001300         05  SO-VEHICLE-COUNT        PIC 9(4) COMP-3.
001400         05  FILLER                  PIC X(01) VALUE X'05'.
001500         05  SO-AT-CAPACITY          PIC X(01).
001600         05  FILLER                  PIC X(01) VALUE X'05'.
001700         05  FILLER                  PIC X(20).
