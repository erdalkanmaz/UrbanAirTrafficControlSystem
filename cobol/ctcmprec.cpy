000100******************************************************************
000200*    CTCMPREC -- COMPLIANCE-RESULT-FILE OUTPUT RECORD           *
000300*    ONE RECORD PER ICAO ANNEX 2 COMPLIANCE CHECK PERFORMED     *
000400*    (PAIR SEPARATION OR PER-VEHICLE FLIGHT RULES) THAT CAME    *
000500*    BACK NON-COMPLIANT.  FIELD-SEPARATED WITH X'05' BYTES.     *
000600*                                                                *
000700*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000800******************************************************************
000900
001000     01  CP-RECORD.
001100         05  CP-SUBJECT-ID           PIC X(36).
001200         05  FILLER                  PIC X(01) VALUE X'05'.
001300         05  CP-STANDARD-NAME        PIC X(20).
001400         05  FILLER                  PIC X(01) VALUE X'05'.
001500         05  CP-IS-COMPLIANT         PIC X(01).
001600         05  FILLER                  PIC X(01) VALUE X'05'.
001700         05  CP-VIOLATION-COUNT      PIC 9(2) COMP-3.
001800         05  FILLER                  PIC X(01) VALUE X'05'.
001900         05  CP-VIOLATION-TEXT OCCURS 5 TIMES.
002000             10  CP-VIO-TEXT         PIC X(60).
002100             10  FILLER              PIC X(01) VALUE X'05'.
