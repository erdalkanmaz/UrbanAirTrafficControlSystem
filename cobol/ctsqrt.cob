000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTSQRT.
000300 AUTHOR. R PATTERSON.
000400 INSTALLATION. CITY TRAFFIC AUTHORITY DATA CENTER.
000500 DATE-WRITTEN. 11/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CTSQRT COMPUTES THE SQUARE ROOT OF A SIGNED PACKED-DECIMAL    *
001200*  ARGUMENT BY NEWTON-RAPHSON ITERATION.  THIS SHOP'S COMPILER   *
001300*  HAS NO INTRINSIC FUNCTION SQRT, SO EVERY ELEMENT THAT NEEDS   *
001400*  A DISTANCE (3-D COLLISION RANGE, HAVERSINE CHORD LENGTH)      *
001500*  CALLS THIS ELEMENT RATHER THAN CODING ITS OWN ITERATION.      *
001600*                                                                *
001700*J    JCL..                                                      *
001800*     CALLED ONLY -- NOT RUN STANDALONE, NO JCL OF ITS OWN.      *
001900*                                                                *
002000*P    ENTRY PARAMETERS..                                         *
002100*     LK-SQRT-ARGUMENT   - VALUE TO TAKE THE ROOT OF (INPUT)     *
002200*     LK-SQRT-RESULT     - COMPUTED SQUARE ROOT (OUTPUT)         *
002300*                                                                *
002400*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002500*     NEGATIVE ARGUMENT -- RESULT FORCED TO ZERO, NO ABEND.      *
002600*                                                                *
002700*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002800*     NONE.                                                      *
002900*                                                                *
003000*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003100*     WS-ITERATION-LIMIT -- FIXED AT 16 PASSES, MORE THAN        *
003200*     ENOUGH FOR 6-DECIMAL CONVERGENCE AT THE MAGNITUDES THIS    *
003300*     RULE ENGINE DEALS IN (METRES, NOT LIGHT-YEARS).            *
003400*                                                                *
003500*    CHANGE LOG..                                                *
003600*    ----------  --------  --------------------------------     *
003700*    1994-11-14  RPP       TKT-04412  INITIAL VERSION FOR THE    *
003800*                          COLLISION-RANGE DISTANCE ELEMENT.     *
003900*    1996-02-08  DWK       TKT-05190  RAISED ITERATION LIMIT     *
004000*                          FROM 10 TO 16 -- PRECISION COMPLAINT  *
004100*                          FROM SEGMENT-COMPLIANCE TESTING.      *
004200*    1999-01-05  RPP       TKT-06001  Y2K REVIEW -- NO DATE      *
004300*                          FIELDS IN THIS ELEMENT, NO CHANGES    *
004400*                          REQUIRED, SIGNED OFF.                 *
004500*    2003-07-22  MHT       TKT-07734  GUARD AGAINST A ZERO       *
004600*                          INITIAL GUESS WHEN ARGUMENT IS        *
004700*                          BETWEEN ZERO AND ONE.                 *
004800*    2011-05-30  DWK       TKT-09982  NEGATIVE ARGUMENT NOW      *
004900*                          FORCES ZERO INSTEAD OF ABENDING --    *
005000*                          CALLERS GUARD THE SIGN THEMSELVES.    *
005100*    2025-11-03  RPP       TKT-88104  CARRIED FORWARD FOR THE    *
005200*                          ATC RULE ENGINE CUTOVER, NO LOGIC     *
005300*                          CHANGE.                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 EJECT
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006150******************************************************************
006160*    2025-12-03  RPP  TKT-88240  ITERATION LIMIT PULLED OUT TO A *
006170*    STANDALONE 77-LEVEL -- IT IS A FIXED TUNING CONSTANT, NOT   *
006180*    PART OF THE PER-CALL ITERATION WORK AREA BELOW.             *
006190******************************************************************
006195 77  WS-ITERATION-LIMIT          PIC S9(4) COMP VALUE +16.
006200 01  FILLER                      PIC X(32)
006300         VALUE 'CTSQRT WORKING STORAGE BEGINS   '.
006400******************************************************************
006500*    ITERATION WORK AREA                                        *
006600******************************************************************
006700 01  SQRT-WORK-AREA.
006900     05  WS-ITERATION-CTR        PIC S9(4) COMP VALUE ZERO.
007000     05  WS-GUESS                PIC S9(9)V9(9) COMP-3.
007100     05  WS-NEXT-GUESS           PIC S9(9)V9(9) COMP-3.
007200     05  WS-QUOTIENT             PIC S9(9)V9(9) COMP-3.
007300     05  WS-GUESS-SPLIT REDEFINES WS-GUESS.
007400         10  WS-GUESS-WHOLE      PIC S9(9).
007500         10  WS-GUESS-FRACTION   PIC 9(9).
007600     05  WS-ARGUMENT             PIC S9(9)V9(9) COMP-3.
007700     05  WS-ARGUMENT-SPLIT REDEFINES WS-ARGUMENT.
007800         10  WS-ARG-WHOLE        PIC S9(9).
007900         10  WS-ARG-FRACTION     PIC 9(9).
008000     05  WS-ZERO-CHECK           PIC S9(9)V9(9) COMP-3
008100                                 VALUE ZERO.
008200     05  WS-ZERO-CHECK-DISPLAY REDEFINES WS-ZERO-CHECK
008300                                 PIC S9(9)V9(9).
008350     05  FILLER                  PIC X(08).
008400 01  FILLER                      PIC X(32)
008500         VALUE 'CTSQRT WORKING STORAGE ENDS     '.
008600 EJECT
008700 LINKAGE SECTION.
008800 01  LK-SQRT-ARGUMENT            PIC S9(9)V9(6) COMP-3.
008900 01  LK-SQRT-RESULT              PIC S9(9)V9(6) COMP-3.
009000 EJECT
009100 PROCEDURE DIVISION USING LK-SQRT-ARGUMENT
009200                          LK-SQRT-RESULT.
009300******************************************************************
009400*                        MAINLINE LOGIC                         *
009500******************************************************************
009600
009700 0000-CONTROL-PROCESS.
009800     MOVE LK-SQRT-ARGUMENT TO WS-ARGUMENT
009900     IF WS-ARGUMENT NOT > WS-ZERO-CHECK
010000         MOVE ZERO TO LK-SQRT-RESULT
010100         GOBACK
010200     END-IF
010300     PERFORM 1000-INITIALIZE-GUESS
010400         THRU 1099-INITIALIZE-GUESS-EXIT
010500     PERFORM 2000-ITERATE-NEWTON-RAPHSON
010600         THRU 2099-ITERATE-NEWTON-RAPHSON-EXIT
010700         VARYING WS-ITERATION-CTR FROM 1 BY 1
010800         UNTIL WS-ITERATION-CTR > WS-ITERATION-LIMIT
010900     MOVE WS-GUESS TO LK-SQRT-RESULT
011000     GOBACK.
011100 EJECT
011200******************************************************************
011300*                    INITIALIZE FIRST GUESS                     *
011400******************************************************************
011500
011600 1000-INITIALIZE-GUESS.
011700* A GUESS OF ARGUMENT/2 DIVERGES WHEN ARGUMENT IS BETWEEN
011800* ZERO AND ONE, SO A FLOOR OF 1 IS FORCED (TKT-07734).
011900     IF WS-ARGUMENT < 1
012000         MOVE 1 TO WS-GUESS
012100     ELSE
012200         DIVIDE WS-ARGUMENT BY 2 GIVING WS-GUESS
012300     END-IF.
012400 1099-INITIALIZE-GUESS-EXIT.
012500     EXIT.
012600 EJECT
012700******************************************************************
012800*                 ONE NEWTON-RAPHSON REFINEMENT                 *
012900******************************************************************
013000
013100 2000-ITERATE-NEWTON-RAPHSON.
013200     IF WS-GUESS = WS-ZERO-CHECK
013300         MOVE 1 TO WS-GUESS
013400     END-IF
013500     DIVIDE WS-ARGUMENT BY WS-GUESS GIVING WS-QUOTIENT
013600         ROUNDED
013700     ADD WS-GUESS TO WS-QUOTIENT GIVING WS-NEXT-GUESS
013800     DIVIDE WS-NEXT-GUESS BY 2 GIVING WS-GUESS ROUNDED.
013900 2099-ITERATE-NEWTON-RAPHSON-EXIT.
014000     EXIT.
