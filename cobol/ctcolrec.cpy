000100******************************************************************
000200*    CTCOLREC -- COLLISION-RISK-FILE OUTPUT RECORD              *
000300*    ONE RECORD PER AT-RISK VEHICLE PAIR FOUND BY THE           *
000400*    COLLISION DETECTION PASS.  FIELD-SEPARATED WITH X'05'      *
000500*    BYTES PER HOUSE CONVENTION.                                 *
000600*                                                                *
000700*    2025-11-03  RPP  TKT-88104  INITIAL VERSION.                *
000750*    2025-11-24  RPP  TKT-88203  WIDENED CR-RECOMMENDED-ACTION    *
000760*                     TO X(46) -- THE CRITICAL-LEVEL WORDING      *
000770*                     DID NOT FIT IN THE OLD X(40).               *
000800******************************************************************
000900
001000     01  CR-RECORD.
001100         05  CR-VEHICLE-ID-1         PIC X(36).
001200         05  FILLER                  PIC X(01) VALUE X'05'.
001300         05  CR-VEHICLE-ID-2         PIC X(36).
001400         05  FILLER                  PIC X(01) VALUE X'05'.
001500         05  CR-RISK-LEVEL           PIC X(8).
001600         05  FILLER                  PIC X(01) VALUE X'05'.
001700         05  CR-RISK-SCORE           PIC S9(1)V9(3) COMP-3.
001800         05  FILLER                  PIC X(01) VALUE X'05'.
001900         05  CR-CURRENT-DISTANCE     PIC S9(7)V9(2) COMP-3.
002000         05  FILLER                  PIC X(01) VALUE X'05'.
002100         05  CR-HORIZONTAL-DISTANCE  PIC S9(7)V9(2) COMP-3.
002200         05  FILLER                  PIC X(01) VALUE X'05'.
002300         05  CR-VERTICAL-DISTANCE    PIC S9(5)V9(2) COMP-3.
002400         05  FILLER                  PIC X(01) VALUE X'05'.
002500         05  CR-EST-TIME-TO-COLL     PIC S9(7)V9(2) COMP-3.
002600         05  FILLER                  PIC X(01) VALUE X'05'.
002700         05  CR-RECOMMENDED-ACTION   PIC X(46).
002800         05  FILLER                  PIC X(01) VALUE X'05'.
